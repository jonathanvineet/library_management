000100 *****************************************************************
000200 * LCIMBR.CPYBK
000300 * MEMBER MASTER RECORD - CIRCULATION BORROWER FILE
000400 *****************************************************************
000500 * AMENDMENT HISTORY:
000600 *****************************************************************
000700 * CIR0003 14/03/1986 RFONG   - INITIAL VERSION
000800 * CIR0014 30/11/1999 RFONG   - Y2K - MEMBER-JOIN-DATE EXPANDED
000900 *                     FROM 9(06) YYMMDD TO 9(08) CCYYMMDD
001000 * CIR0037 14/07/2006 BTANAKA - E-MAIL UNIQUENESS ENFORCED AT
001100 *                     THE APPLICATION LAYER (SEE LCRMBR) - NO
001200 *                     CHANGE TO THIS LAYOUT, NOTED HERE SO THE
001300 *                     NEXT MAINTAINER KNOWS WHY MEMBER-EMAIL HAS
001400 *                     NO ALTERNATE INDEX OF ITS OWN
001500 *****************************************************************
001600
001700     05  LCIMBR-RECORD                 PIC X(460).
001800 *
001900 *    I-O FORMAT: LCIMBRR    FROM FILE MBRMST   OF LIBRARY COMLIB
002000 *
002100     05  LCIMBRR  REDEFINES LCIMBR-RECORD.
002200         06  MEMBER-ID                  PIC 9(09).
002300 *                                   SURROGATE KEY - MEMBERSHIP NO
002400         06  MEMBER-NAME                PIC X(100).
002500 *                                   FULL NAME - REQUIRED
002600         06  MEMBER-EMAIL               PIC X(100).
002700 *                                   UNIQUE ACROSS ALL MEMBERS
002800         06  MEMBER-PHONE               PIC X(10).
002900 *                                   EXACTLY 10 DIGITS, REQUIRED
003000         06  MEMBER-ADDRESS             PIC X(200).
003100 *                                   OPTIONAL
003200         06  MEMBER-JOIN-DATE           PIC 9(08).
003300 *                                   CCYYMMDD - DEFAULTS TODAY
003400         06  MEMBER-JOIN-DATE-R REDEFINES
003500             MEMBER-JOIN-DATE.
003600             10  MEMBER-JOIN-CC         PIC 9(02).
003700             10  MEMBER-JOIN-YY         PIC 9(02).
003800             10  MEMBER-JOIN-MM         PIC 9(02).
003900             10  MEMBER-JOIN-DD         PIC 9(02).
004000         06  MEMBER-STATUS              PIC X(20).
004100             88  MEMBER-IS-ACTIVE              VALUE "ACTIVE".
004200             88  MEMBER-IS-INACTIVE            VALUE "INACTIVE".
004300             88  MEMBER-IS-SUSPENDED           VALUE "SUSPENDED".
004400         06  MEMBER-MAX-BOOKS           PIC 9(04).
004500 *                                   MAX CONCURRENT LOANS, DFLT 5
004600         06  FILLER                     PIC X(09).
