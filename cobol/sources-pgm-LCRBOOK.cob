000100 *****************************************************************
000200  IDENTIFICATION DIVISION.
000300 *****************************************************************
000400  PROGRAM-ID.     LCRBOOK.
000500  AUTHOR.         R FONG.
000600  INSTALLATION.   CIRCULATION SYSTEMS - DATA PROCESSING.
000700  DATE-WRITTEN.   14 MAR 1986.
000800  DATE-COMPILED.
000900  SECURITY.       UNCLASSIFIED.
001000 *
001100 *PROGRAM DESCRIPTION: MAINTAIN THE BOOK MASTER COPY COUNTS.
001200 *
001300 * THIS PROGRAM WILL CREATE/UPDATE A BOOK MASTER RECORD OR
001400 * INCREMENT/DECREMENT ITS AVAILABLE-COPIES COUNT BASED ON THE
001500 * FUNCTION CODE PROVIDED BY THE CALLER.
001600 *
001700 * FUNCTION  ACTION....................  CALLED BY.............
001800 * 1         CREATE BOOK                  CATALOG MAINTENANCE
001900 * 2         UPDATE BOOK                  CATALOG MAINTENANCE
002000 * 3         INCREMENT AVAIL-COPIES       LCRRTN (ON RETURN)
002100 * 4         DECREMENT AVAIL-COPIES       LCRBRW (ON BORROW)
002200 *
002300 *=================================================================
002400 * HISTORY OF MODIFICATION:
002500 *=================================================================
002600 * TAG     NAME    DATE        DESCRIPTION
002700 * -----------------------------------------------------------------
002800 * CIR0006 RFONG   14/03/1986 - INITIAL VERSION
002900 * CIR0014 RFONG   30/11/1999 - Y2K - NO DATE FIELDS ON THIS
003000 *                   RECORD, NO CHANGE NEEDED, NOTED FOR THE
003100 *                   PROJECT SIGN-OFF BINDER
003200 * CIR0029 BTANAKA 08/02/2004 - FUNCTION 2 (UPDATE) NOW
003300 *                   RECOMPUTES AVAIL-COPIES FROM THE DELTA IN
003400 *                   TOTAL-COPIES INSTEAD OF LEAVING IT UNTOUCHED -
003500 *                   CATALOG AUDIT FOUND STALE COUNTS AFTER A
003600 *                   COPY COUNT CHANGE
003700 * CIR0058 MPEREZ  03/02/2026 - TICKET LIB-2201 - CONFIRMED FOR
003750 *                   THE NEW CIRCULATION POSTING SPEC: FUNCTION 4
003800 *                   (DECREMENT) REJECTS "NO AVAILABLE COPIES" WHEN
003850 *                   ALREADY AT ZERO; FUNCTION 3 (INCREMENT) STAYS
003900 *                   A SILENT NO-OP AT TOTAL-COPIES - THAT SIDE IS
003950 *                   NOT A CALLER ERROR SO IT IS NOT REJECTED
004000 * CIR0064 MPEREZ  09/08/2026 - TICKET LIB-2214 - ADDED AN
004010 *                   INVOCATION COUNTER AND A HI/LO COPY-COUNT TRACE
004020 *                   ON CREATE FOR THE OPERATIONS LOG - AUDIT ASKED
004030 *                   FOR SOMETHING TO GREP WHEN A CATALOG LOAD LOOKS
004040 *                   LIKE IT WROTE DUPLICATE COUNTS
004100 * -----------------------------------------------------------------
004200 *
004500 *****************************************************************
004600  ENVIRONMENT DIVISION.
004700 *****************************************************************
004800  CONFIGURATION SECTION.
004900  SOURCE-COMPUTER.  IBM-AS400.
005000  OBJECT-COMPUTER.  IBM-AS400.
005100  SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005200                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
005300  INPUT-OUTPUT SECTION.
005400  FILE-CONTROL.
005500      SELECT BOOKMST ASSIGN TO DATABASE-BOOKMST
005600             ORGANIZATION      IS INDEXED
005700             ACCESS MODE       IS DYNAMIC
005800             RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005900      FILE STATUS       IS WK-C-FILE-STATUS.
006000 *****************************************************************
006100  DATA DIVISION.
006200 *****************************************************************
006300  FILE SECTION.
006400  FD  BOOKMST
006500      LABEL RECORDS ARE OMITTED
006600      DATA RECORD IS WK-C-BOOKMST.
006700  01  WK-C-BOOKMST.
006800      COPY DDS-ALL-FORMATS OF BOOKMST.
006900  01  WK-C-BOOKMST-1.
007000      COPY LCIBOOK.
007100 *
007200  WORKING-STORAGE SECTION.
007300  01  FILLER                  PIC X(24)  VALUE
007400          "** PROGRAM LCRBOOK **".
007500 *
007600 * ------------------ PROGRAM WORKING STORAGE -------------------*
007700  01  WK-C-COMMON.
007800      COPY LCCMWS.
007900 *
008000  01  WK-N-COPY-DELTA         PIC S9(05) COMP.
008010 *
008020  77  WK-N-CALL-COUNT         PIC 9(05) COMP VALUE ZERO.
008030 *
008040  01  WK-C-TOTCPY-WORK        PIC 9(04).
008050  01  WK-C-TOTCPY-SPLIT REDEFINES WK-C-TOTCPY-WORK.
008060      05  WK-C-TOTCPY-HI        PIC 9(02).
008070      05  WK-C-TOTCPY-LO        PIC 9(02).
008080 *
008090  01  WK-C-AVAILCPY-WORK      PIC 9(04).
008100  01  WK-C-AVAILCPY-SPLIT REDEFINES WK-C-AVAILCPY-WORK.
008110      05  WK-C-AVAILCPY-HI      PIC 9(02).
008120      05  WK-C-AVAILCPY-LO      PIC 9(02).
008130 *
008140  01  WK-C-BOOKID-WORK        PIC 9(09).
008150  01  WK-C-BOOKID-SPLIT REDEFINES WK-C-BOOKID-WORK.
008160      05  WK-C-BOOKID-HI        PIC 9(04).
008170      05  WK-C-BOOKID-LO        PIC 9(05).
008180 *
008200 *****************
008300  LINKAGE SECTION.
008400 *****************
008500      COPY VLCBK.
008600 *
008700          EJECT
008800 *****************************************************************
008900  PROCEDURE DIVISION USING WK-C-VLCBK-RECORD.
009000 *****************************************************************
009100  MAIN-MODULE.
009150      ADD 1                   TO WK-N-CALL-COUNT.
009200      PERFORM A000-START-PROGRAM-ROUTINE
009300         THRU A099-START-PROGRAM-ROUTINE-EX.
009400      PERFORM B000-MAIN-PROCESSING
009500         THRU B999-MAIN-PROCESSING-EX.
009600      PERFORM Z000-END-PROGRAM-ROUTINE
009700         THRU Z999-END-PROGRAM-ROUTINE-EX.
009800      GOBACK.
009900 *
010000 *-----------------------------------------------------------------*
010100  A000-START-PROGRAM-ROUTINE.
010200 *-----------------------------------------------------------------*
010300      MOVE SPACES             TO WK-C-VLCBK-ERROR-CD
010400                                 WK-C-VLCBK-ERROR-MSG.
010500      OPEN I-O BOOKMST.
010600      IF NOT WK-C-SUCCESSFUL
010700         DISPLAY "LCRBOOK - OPEN FILE ERROR - BOOKMST"
010800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010900         PERFORM Y900-ABNORMAL-TERMINATION
011000      END-IF.
011100 *
011200 *-----------------------------------------------------------------*
011300  A099-START-PROGRAM-ROUTINE-EX.
011400 *-----------------------------------------------------------------*
011500      EXIT.
011600 *
011700 *-----------------------------------------------------------------*
011800  B000-MAIN-PROCESSING.
011900 *-----------------------------------------------------------------*
012000      EVALUATE TRUE
012100         WHEN VLCBK-CREATE
012200         PERFORM C100-CREATE-BOOK
012300            THRU C199-CREATE-BOOK-EX
012400         WHEN VLCBK-UPDATE
012500         PERFORM C200-UPDATE-BOOK
012600            THRU C299-UPDATE-BOOK-EX
012700         WHEN VLCBK-INCREMENT
012800         PERFORM C300-INCREMENT-COPIES
012900            THRU C399-INCREMENT-COPIES-EX
013000         WHEN VLCBK-DECREMENT
013100         PERFORM C400-DECREMENT-COPIES
013200            THRU C499-DECREMENT-COPIES-EX
013300         WHEN OTHER
013400         MOVE "BOK0099"       TO WK-C-VLCBK-ERROR-CD
013500         MOVE "UNKNOWN BOOK FUNCTION CODE"
013600                              TO WK-C-VLCBK-ERROR-MSG
013700      END-EVALUATE.
013800 *
013900 *-----------------------------------------------------------------*
014000  B999-MAIN-PROCESSING-EX.
014100 *-----------------------------------------------------------------*
014200      EXIT.
014300 *
014400 *-----------------------------------------------------------------*
014500 * C100-CREATE-BOOK - CLAMP AVAIL-COPIES DOWN TO TOTAL-COPIES IF
014600 * THE INCOMING RECORD OVERSTATED IT, THEN WRITE THE NEW RECORD.
014700 *-----------------------------------------------------------------*
014800  C100-CREATE-BOOK.
014900 *-----------------------------------------------------------------*
015000      MOVE WK-C-VLCBK-AVAIL-COPIES TO BOOK-AVAIL-COPIES
015100                                        OF WK-C-BOOKMST-1.
015200      IF WK-C-VLCBK-AVAIL-COPIES GREATER THAN
015300                                 WK-C-VLCBK-TOTAL-COPIES
015400         MOVE WK-C-VLCBK-TOTAL-COPIES TO BOOK-AVAIL-COPIES
015500                                           OF WK-C-BOOKMST-1
015600      END-IF.
015700 *
015800      MOVE WK-C-VLCBK-BOOK-ID TO BOOK-ID       OF WK-C-BOOKMST-1.
015900      MOVE WK-C-VLCBK-ISBN    TO BOOK-ISBN     OF WK-C-BOOKMST-1.
016000      MOVE WK-C-VLCBK-TITLE   TO BOOK-TITLE    OF WK-C-BOOKMST-1.
016100      MOVE WK-C-VLCBK-AUTHOR  TO BOOK-AUTHOR   OF WK-C-BOOKMST-1.
016200      MOVE WK-C-VLCBK-PUBLISHER
016300                              TO BOOK-PUBLISHER OF WK-C-BOOKMST-1.
016400      MOVE WK-C-VLCBK-PUB-YEAR
016500                              TO BOOK-PUB-YEAR OF WK-C-BOOKMST-1.
016600      MOVE WK-C-VLCBK-CATEGORY
016700                              TO BOOK-CATEGORY OF WK-C-BOOKMST-1.
016800      MOVE WK-C-VLCBK-TOTAL-COPIES
016900                              TO BOOK-TOTAL-COPIES
017000                                 OF WK-C-BOOKMST-1.
017100      MOVE WK-C-VLCBK-DESCRIPTION
017200                              TO BOOK-DESCRIPTION
017300                                 OF WK-C-BOOKMST-1.
017400 *
017410      MOVE BOOK-TOTAL-COPIES OF WK-C-BOOKMST-1
017420                              TO WK-C-TOTCPY-WORK.
017430      DISPLAY "LCRBOOK - NEW BOOK COPIES (HI/LO) - "
017440              WK-C-TOTCPY-HI "/" WK-C-TOTCPY-LO.
017500      MOVE WK-C-BOOKMST-1     TO WK-C-BOOKMST.
017600      WRITE WK-C-BOOKMST.
017700      IF NOT WK-C-SUCCESSFUL
017800         MOVE "BOK0001"       TO WK-C-VLCBK-ERROR-CD
017900         MOVE "BOOK COULD NOT BE WRITTEN"
018000                              TO WK-C-VLCBK-ERROR-MSG
018100         GO TO C199-CREATE-BOOK-EX
018200      END-IF.
018300 *
018400      MOVE BOOK-AVAIL-COPIES OF WK-C-BOOKMST-1
018500                              TO WK-C-VLCBK-AVAIL-COPIES-O.
018600 *
018700 *-----------------------------------------------------------------*
018800  C199-CREATE-BOOK-EX.
018900 *-----------------------------------------------------------------*
019000      EXIT.
019100 *
019200 *-----------------------------------------------------------------*
019300 * C200-UPDATE-BOOK - OVERLAY DESCRIPTIVE FIELDS, RECOMPUTE
019400 * AVAIL-COPIES BY THE CHANGE IN TOTAL-COPIES, CLAMPED TO ZERO.
019500 *-----------------------------------------------------------------*
019600  C200-UPDATE-BOOK.
019700 *-----------------------------------------------------------------*
019800      MOVE WK-C-VLCBK-BOOK-ID TO BOOK-ID OF WK-C-BOOKMST-1.
019900      READ BOOKMST KEY IS EXTERNALLY-DESCRIBED-KEY.
020000      IF NOT WK-C-SUCCESSFUL
020100         MOVE "BOK0016"       TO WK-C-VLCBK-ERROR-CD
020200         MOVE "BOOK NOT FOUND"
020300                              TO WK-C-VLCBK-ERROR-MSG
020400         GO TO C299-UPDATE-BOOK-EX
020500      END-IF.
020600 *
020700      MOVE WK-C-BOOKMST       TO WK-C-BOOKMST-1.
020800      COMPUTE WK-N-COPY-DELTA =
020900              WK-C-VLCBK-TOTAL-COPIES
021000              - BOOK-TOTAL-COPIES OF WK-C-BOOKMST-1.
021100 *
021200      MOVE WK-C-VLCBK-ISBN    TO BOOK-ISBN     OF WK-C-BOOKMST-1.
021300      MOVE WK-C-VLCBK-TITLE   TO BOOK-TITLE    OF WK-C-BOOKMST-1.
021400      MOVE WK-C-VLCBK-AUTHOR  TO BOOK-AUTHOR   OF WK-C-BOOKMST-1.
021500      MOVE WK-C-VLCBK-PUBLISHER
021600                              TO BOOK-PUBLISHER OF WK-C-BOOKMST-1.
021700      MOVE WK-C-VLCBK-PUB-YEAR
021800                              TO BOOK-PUB-YEAR OF WK-C-BOOKMST-1.
021900      MOVE WK-C-VLCBK-CATEGORY
022000                              TO BOOK-CATEGORY OF WK-C-BOOKMST-1.
022100      MOVE WK-C-VLCBK-TOTAL-COPIES
022200                              TO BOOK-TOTAL-COPIES
022300                                 OF WK-C-BOOKMST-1.
022400      MOVE WK-C-VLCBK-DESCRIPTION
022500                              TO BOOK-DESCRIPTION
022600                                 OF WK-C-BOOKMST-1.
022700 *
022800      COMPUTE BOOK-AVAIL-COPIES OF WK-C-BOOKMST-1 =
022900              BOOK-AVAIL-COPIES OF WK-C-BOOKMST-1
023000              + WK-N-COPY-DELTA.
023100      IF BOOK-AVAIL-COPIES OF WK-C-BOOKMST-1 LESS THAN ZERO
023200         MOVE ZERO            TO BOOK-AVAIL-COPIES
023300                                  OF WK-C-BOOKMST-1
023400      END-IF.
023500 *
023600      MOVE WK-C-BOOKMST-1     TO WK-C-BOOKMST.
023700      REWRITE WK-C-BOOKMST.
023800      IF NOT WK-C-SUCCESSFUL
023900         MOVE "BOK0002"       TO WK-C-VLCBK-ERROR-CD
024000         MOVE "BOOK COULD NOT BE REWRITTEN"
024100                              TO WK-C-VLCBK-ERROR-MSG
024200         GO TO C299-UPDATE-BOOK-EX
024300      END-IF.
024400 *
024500      MOVE BOOK-AVAIL-COPIES OF WK-C-BOOKMST-1
024600                              TO WK-C-VLCBK-AVAIL-COPIES-O.
024700 *
024800 *-----------------------------------------------------------------*
024900  C299-UPDATE-BOOK-EX.
025000 *-----------------------------------------------------------------*
025100      EXIT.
025200 *
025300 *-----------------------------------------------------------------*
025400 * C300-INCREMENT-COPIES - ON RETURN. NO-OP, NOT AN ERROR, IF THE
025500 * BOOK IS ALREADY AT TOTAL-COPIES.
025600 *-----------------------------------------------------------------*
025700  C300-INCREMENT-COPIES.
025800 *-----------------------------------------------------------------*
025900      MOVE WK-C-VLCBK-BOOK-ID TO BOOK-ID OF WK-C-BOOKMST-1.
026000      READ BOOKMST KEY IS EXTERNALLY-DESCRIBED-KEY.
026100      IF NOT WK-C-SUCCESSFUL
026200         MOVE "BOK0016"       TO WK-C-VLCBK-ERROR-CD
026300         MOVE "BOOK NOT FOUND"
026400                              TO WK-C-VLCBK-ERROR-MSG
026500         GO TO C399-INCREMENT-COPIES-EX
026600      END-IF.
026700 *
026800      MOVE WK-C-BOOKMST       TO WK-C-BOOKMST-1.
026900      IF BOOK-AVAIL-COPIES OF WK-C-BOOKMST-1 LESS THAN
027000                           BOOK-TOTAL-COPIES OF WK-C-BOOKMST-1
027100         ADD 1 TO BOOK-AVAIL-COPIES OF WK-C-BOOKMST-1
027200         MOVE WK-C-BOOKMST-1  TO WK-C-BOOKMST
027300         REWRITE WK-C-BOOKMST
027400         IF NOT WK-C-SUCCESSFUL
027500            MOVE "BOK0002"    TO WK-C-VLCBK-ERROR-CD
027600            MOVE "BOOK COULD NOT BE REWRITTEN"
027700                              TO WK-C-VLCBK-ERROR-MSG
027800            GO TO C399-INCREMENT-COPIES-EX
027900         END-IF
028000      END-IF.
028100 *
028200      MOVE BOOK-AVAIL-COPIES OF WK-C-BOOKMST-1
028300                              TO WK-C-VLCBK-AVAIL-COPIES-O.
028400 *
028500 *-----------------------------------------------------------------*
028600  C399-INCREMENT-COPIES-EX.
028700 *-----------------------------------------------------------------*
028800      EXIT.
028900 *
029000 *-----------------------------------------------------------------*
029100 * C400-DECREMENT-COPIES - ON BORROW. REJECTED IF NO COPIES LEFT.
029200 *-----------------------------------------------------------------*
029300  C400-DECREMENT-COPIES.
029400 *-----------------------------------------------------------------*
029500      MOVE WK-C-VLCBK-BOOK-ID TO BOOK-ID OF WK-C-BOOKMST-1.
029600      READ BOOKMST KEY IS EXTERNALLY-DESCRIBED-KEY.
029700      IF NOT WK-C-SUCCESSFUL
029800         MOVE "BOK0016"       TO WK-C-VLCBK-ERROR-CD
029900         MOVE "BOOK NOT FOUND"
030000                              TO WK-C-VLCBK-ERROR-MSG
030050         MOVE WK-C-VLCBK-BOOK-ID TO WK-C-BOOKID-WORK
030060         DISPLAY "LCRBOOK - BOOK NOT FOUND (HI/LO) - "
030070                 WK-C-BOOKID-HI "/" WK-C-BOOKID-LO
030100         GO TO C499-DECREMENT-COPIES-EX
030200      END-IF.
030300 *
030400      MOVE WK-C-BOOKMST       TO WK-C-BOOKMST-1.
030500      IF BOOK-AVAIL-COPIES OF WK-C-BOOKMST-1 GREATER THAN ZERO
030600         SUBTRACT 1 FROM BOOK-AVAIL-COPIES OF WK-C-BOOKMST-1
030700         MOVE WK-C-BOOKMST-1  TO WK-C-BOOKMST
030800         REWRITE WK-C-BOOKMST
030900         IF NOT WK-C-SUCCESSFUL
031000            MOVE "BOK0002"    TO WK-C-VLCBK-ERROR-CD
031100            MOVE "BOOK COULD NOT BE REWRITTEN"
031200                              TO WK-C-VLCBK-ERROR-MSG
031300            GO TO C499-DECREMENT-COPIES-EX
031400         END-IF
031500      ELSE
031600         MOVE "BOK0017"       TO WK-C-VLCBK-ERROR-CD
031700         MOVE "NO AVAILABLE COPIES"
031800                              TO WK-C-VLCBK-ERROR-MSG
031900         GO TO C499-DECREMENT-COPIES-EX
032000      END-IF.
032100 *
032200      MOVE BOOK-AVAIL-COPIES OF WK-C-BOOKMST-1
032300                              TO WK-C-VLCBK-AVAIL-COPIES-O.
032310      MOVE BOOK-AVAIL-COPIES OF WK-C-BOOKMST-1
032320                              TO WK-C-AVAILCPY-WORK.
032330      DISPLAY "LCRBOOK - COPIES REMAINING (HI/LO) - "
032340              WK-C-AVAILCPY-HI "/" WK-C-AVAILCPY-LO.
032400 *
032500 *-----------------------------------------------------------------*
032600  C499-DECREMENT-COPIES-EX.
032700 *-----------------------------------------------------------------*
032800      EXIT.
032900 *
033000 *-----------------------------------------------------------------*
033100  Y900-ABNORMAL-TERMINATION.
033200 *-----------------------------------------------------------------*
033300      PERFORM Z000-END-PROGRAM-ROUTINE.
033400      GOBACK.
033500 *
033600 *-----------------------------------------------------------------*
033700  Z000-END-PROGRAM-ROUTINE.
033800 *-----------------------------------------------------------------*
033900      CLOSE BOOKMST.
034000      IF NOT WK-C-SUCCESSFUL
034100         DISPLAY "LCRBOOK - CLOSE FILE ERROR - BOOKMST"
034200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034300      END-IF.
034350      DISPLAY "LCRBOOK - INVOCATIONS THIS RUN - "
034360              WK-N-CALL-COUNT.
034400 *
034500 *-----------------------------------------------------------------*
034600  Z999-END-PROGRAM-ROUTINE-EX.
034700 *-----------------------------------------------------------------*
034800      EXIT.
034900 *
035000 *****************************************************************
035100 ************** END OF PROGRAM SOURCE -  LCRBOOK *****************
035200 *****************************************************************
