000100 *****************************************************************
000200  IDENTIFICATION DIVISION.
000300 *****************************************************************
000400  PROGRAM-ID.     LCRRTN.
000500  AUTHOR.         R FONG.
000600  INSTALLATION.   CIRCULATION SYSTEMS - DATA PROCESSING.
000700  DATE-WRITTEN.   03 NOV 1986.
000800  DATE-COMPILED.
000900  SECURITY.       UNCLASSIFIED.
001000 *
001100 *PROGRAM DESCRIPTION: RETURN-REQUEST POSTING - MAIN CIRCULATION
001200 *               BATCH STEP. READS THE DAY'S RETURN-REQUEST FILE
001300 *               (TXN-ID), VALIDATES THE TRANSACTION IS STILL
001400 *               OPEN, POSTS THE RETURN DATE AND STATUS, CALLS
001500 *               LCRXFIN TO PRICE ANY FINE OWED AT THE MOMENT OF
001600 *               RETURN, AND CALLS LCRBOOK TO GIVE THE COPY BACK
001700 *               TO THE SHELF.
001800 *
001900 *=================================================================
002000 * HISTORY OF MODIFICATION:
002100 *=================================================================
002200 * TAG     NAME    DATE        DESCRIPTION
002300 * -----------------------------------------------------------------
002400 * CIR0009 RFONG   03/11/1986 - INITIAL VERSION
002500 * CIR0014 RFONG   30/11/1999 - Y2K - RETURN-DATE STAMPED AS CCYYMMDD
002600 * CIR0044 BTANAKA 21/09/2011 - A TRANSACTION ALREADY IN "LOST"
002700 *                   STATUS MAY NOT BE RETURNED THROUGH THIS BATCH
002800 *                   STEP - COUNTER DEPT MUST CLEAR THE LOST FLAG
002900 *                   MANUALLY FIRST
003000 * CIR0058 MPEREZ  03/02/2026 - TICKET LIB-2201 - FINE OWED IS NOW
003100 *                   PRICED AS OF THE RETURN TRANSACTION (CALLS
003200 *                   LCRXFIN WITH RETURN-STAT "N") RATHER THAN
003300 *                   LEFT TO THE NEXT OVERDUE SCAN TO CATCH
003350 * CIR0063 MPEREZ  09/08/2026 - TICKET LIB-2214 - DROPPED THE
003360 *                   CALLER-SUPPLIED RETURN-DATE FIELD FROM THE
003370 *                   RTNREQ RECORD - COUNTER STAFF NEVER KEY A
003380 *                   BACK-DATED RETURN THROUGH THIS BATCH STEP,
003390 *                   SO RTNREQ IS TXN-ID ONLY AND THE RETURN DATE
003395 *                   IS ALWAYS TODAY
003396 * CIR0067 MPEREZ  09/08/2026 - TICKET LIB-2214 - ADDED AN RTNREQ
003397 *                   RECORDS-READ COUNTER FOR THE OPERATIONS LOG -
003398 *                   SAME REQUEST AS THE REST OF THE CIRCULATION SUITE
003400 * -----------------------------------------------------------------
003500 *
003800 *****************************************************************
003900  ENVIRONMENT DIVISION.
004000 *****************************************************************
004100  CONFIGURATION SECTION.
004200  SOURCE-COMPUTER.  IBM-AS400.
004300  OBJECT-COMPUTER.  IBM-AS400.
004400  SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004500                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004600  INPUT-OUTPUT SECTION.
004700  FILE-CONTROL.
004800      SELECT TXNMST ASSIGN TO DATABASE-TXNMST
004900             ORGANIZATION      IS INDEXED
005000             ACCESS MODE       IS DYNAMIC
005100             RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005200      FILE STATUS       IS WK-C-FILE-STATUS.
005300      SELECT RTNREQ ASSIGN TO DATABASE-RTNREQ
005400             ORGANIZATION IS SEQUENTIAL
005500      FILE STATUS       IS WK-C-RTNREQ-STATUS.
005600 *****************************************************************
005700  DATA DIVISION.
005800 *****************************************************************
005900  FILE SECTION.
006000  FD  TXNMST
006100      LABEL RECORDS ARE OMITTED
006200      DATA RECORD IS WK-C-TXNMST.
006300  01  WK-C-TXNMST.
006400      COPY DDS-ALL-FORMATS OF TXNMST.
006500  01  WK-C-TXNMST-1.
006600      COPY LCITXN.
006700 *
006800  FD  RTNREQ
006900      LABEL RECORDS ARE OMITTED
007000      RECORD CONTAINS 09 CHARACTERS
007100      DATA RECORD IS WK-C-RTNREQ-REC.
007200  01  WK-C-RTNREQ-REC.
007300      05  RTQ-TXN-ID              PIC 9(09).
007500 *
007600  WORKING-STORAGE SECTION.
007700  01  FILLER                  PIC X(24)  VALUE
007800          "** PROGRAM LCRRTN **".
007900 *
008000 * ------------------ PROGRAM WORKING STORAGE -------------------*
008100  01  WK-C-COMMON.
008200      COPY LCCMWS.
008300 *
008400  01  WK-C-RTNREQ-STATUS      PIC X(02).
008500      88  WK-C-RTNREQ-OK                  VALUE "00".
008600      88  WK-C-RTNREQ-EOF                 VALUE "10".
008700 *
008710  77  WK-N-RTNREQ-READ-COUNT  PIC 9(07) COMP VALUE ZERO.
008720 *
008800  01  WK-C-RTN-WORK.
008900      05  WK-C-REJECT-SW          PIC X(01)  VALUE "N".
009000          88  WK-C-REJECTED               VALUE "Y".
009100      05  WK-C-REJECT-REASON      PIC X(60).
009200      05  WK-N-RETURN-COUNT       PIC 9(07)  COMP  VALUE ZERO.
009300      05  WK-N-REJECT-COUNT       PIC 9(07)  COMP  VALUE ZERO.
009400 *
009500 *****************
009600  LINKAGE SECTION.
009700 *****************
009800      COPY VLCFIN.
009900      COPY VLCBK.
010000 *
010100          EJECT
010200 *****************************************************************
010300  PROCEDURE DIVISION.
010400 *****************************************************************
010500  MAIN-MODULE.
010600      PERFORM A000-START-PROGRAM-ROUTINE
010700         THRU A099-START-PROGRAM-ROUTINE-EX.
010800      PERFORM B000-MAIN-PROCESSING
010900         THRU B999-MAIN-PROCESSING-EX
011000         UNTIL WK-C-RTNREQ-EOF.
011100      PERFORM Z000-END-PROGRAM-ROUTINE
011200         THRU Z999-END-PROGRAM-ROUTINE-EX.
011300      GOBACK.
011400 *
011500 *-----------------------------------------------------------------*
011600  A000-START-PROGRAM-ROUTINE.
011700 *-----------------------------------------------------------------*
011800      ACCEPT WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
011900      OPEN I-O TXNMST.
012000      IF NOT WK-C-SUCCESSFUL
012100         DISPLAY "LCRRTN - OPEN FILE ERROR - TXNMST"
012200         PERFORM Y900-ABNORMAL-TERMINATION
012300      END-IF.
012400      OPEN INPUT RTNREQ.
012500      IF NOT WK-C-RTNREQ-OK
012600         DISPLAY "LCRRTN - OPEN FILE ERROR - RTNREQ"
012700         PERFORM Y900-ABNORMAL-TERMINATION
012800      END-IF.
012900 *
013000      PERFORM A900-READ-RTNREQ
013100         THRU A999-READ-RTNREQ-EX.
013200 *
013300 *-----------------------------------------------------------------*
013400  A099-START-PROGRAM-ROUTINE-EX.
013500 *-----------------------------------------------------------------*
013600      EXIT.
013700 *
013800 *-----------------------------------------------------------------*
013900  A900-READ-RTNREQ.
014000 *-----------------------------------------------------------------*
014100      READ RTNREQ.
014200      IF WK-C-RTNREQ-EOF
014300         GO TO A999-READ-RTNREQ-EX
014400      END-IF.
014500      IF NOT WK-C-RTNREQ-OK
014600         DISPLAY "LCRRTN - READ ERROR - RTNREQ"
014700         DISPLAY "FILE STATUS IS " WK-C-RTNREQ-STATUS
014800         PERFORM Y900-ABNORMAL-TERMINATION
014900      END-IF.
014950      ADD 1                   TO WK-N-RTNREQ-READ-COUNT.
015000 *
015100 *-----------------------------------------------------------------*
015200  A999-READ-RTNREQ-EX.
015300 *-----------------------------------------------------------------*
015400      EXIT.
015500 *
015600 *-----------------------------------------------------------------*
015700  B000-MAIN-PROCESSING.
015800 *-----------------------------------------------------------------*
015900      MOVE "N"                TO WK-C-REJECT-SW.
016000      MOVE SPACES             TO WK-C-REJECT-REASON.
016100 *
016200      MOVE RTQ-TXN-ID         TO TXN-ID OF WK-C-TXNMST-1.
016300      READ TXNMST KEY IS EXTERNALLY-DESCRIBED-KEY.
016400      IF NOT WK-C-SUCCESSFUL
016500         MOVE "Y"             TO WK-C-REJECT-SW
016600         MOVE "TRANSACTION NOT FOUND" TO WK-C-REJECT-REASON
016700         GO TO C900-CHECK-REJECT
016800      END-IF.
016900 *
017000      MOVE WK-C-TXNMST        TO WK-C-TXNMST-1.
017100      IF NOT TXN-IS-BORROWED OF WK-C-TXNMST-1
017200      AND NOT TXN-IS-OVERDUE-STAT OF WK-C-TXNMST-1
017300         MOVE "Y"             TO WK-C-REJECT-SW
017400         MOVE "TRANSACTION IS NOT OPEN FOR RETURN"
017500                              TO WK-C-REJECT-REASON
017600         GO TO C900-CHECK-REJECT
017700      END-IF.
017800 *
017900      PERFORM C100-POST-RETURN
018000         THRU C199-POST-RETURN-EX.
018100 *
018200 *-----------------------------------------------------------------*
018300  C900-CHECK-REJECT.
018400 *-----------------------------------------------------------------*
018500      IF WK-C-REJECTED
018600         ADD 1                TO WK-N-REJECT-COUNT
018700         DISPLAY "LCRRTN - REJECTED TXN-ID=" RTQ-TXN-ID
018800                 " - " WK-C-REJECT-REASON
018900      END-IF.
019000 *
019100      PERFORM A900-READ-RTNREQ
019200         THRU A999-READ-RTNREQ-EX.
019300 *
019400 *-----------------------------------------------------------------*
019500  B999-MAIN-PROCESSING-EX.
019600 *-----------------------------------------------------------------*
019700      EXIT.
019800 *
019900 *-----------------------------------------------------------------*
020000 * C100-POST-RETURN - PRICE ANY FINE OWED, THEN REWRITE THE
020100 * TRANSACTION AS RETURNED AND GIVE THE COPY BACK TO THE SHELF.
020200 *-----------------------------------------------------------------*
020300  C100-POST-RETURN.
020400 *-----------------------------------------------------------------*
020500      MOVE TXN-DUE-DATE OF WK-C-TXNMST-1
020600                              TO WK-C-VLCFIN-DUE-DATE.
020700      MOVE "N"                TO WK-C-VLCFIN-RETURN-STAT.
020800      CALL "LCRXFIN"          USING WK-C-VLCFIN-RECORD.
020900 *
021000      MOVE WK-C-TODAY-CCYYMMDD
021100                              TO TXN-RETURN-DATE OF WK-C-TXNMST-1.
021600      MOVE "RETURNED"         TO TXN-STATUS OF WK-C-TXNMST-1.
021700      MOVE WK-C-VLCFIN-FINE-AMOUNT
021800                              TO TXN-FINE-AMOUNT OF WK-C-TXNMST-1.
021900 *
022000      MOVE WK-C-TXNMST-1      TO WK-C-TXNMST.
022100      REWRITE WK-C-TXNMST.
022200      IF NOT WK-C-SUCCESSFUL
022300         DISPLAY "LCRRTN - TXNMST REWRITE ERROR"
022400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022500         PERFORM Y900-ABNORMAL-TERMINATION
022600      END-IF.
022700 *
022800      MOVE 3                  TO WK-N-VLCBK-FUNCTION.
022900      MOVE TXN-BOOK-ID OF WK-C-TXNMST-1 TO WK-C-VLCBK-BOOK-ID.
023000      CALL "LCRBOOK"          USING WK-C-VLCBK-RECORD.
023100      IF WK-C-VLCBK-ERROR-CD NOT EQUAL SPACES
023200         DISPLAY "LCRRTN - LCRBOOK INCREMENT FAILED - "
023300                 WK-C-VLCBK-ERROR-MSG
023400      END-IF.
023500 *
023600      ADD 1                   TO WK-N-RETURN-COUNT.
023700 *
023800 *-----------------------------------------------------------------*
023900  C199-POST-RETURN-EX.
024000 *-----------------------------------------------------------------*
024100      EXIT.
024200 *
024300 *-----------------------------------------------------------------*
024400  Y900-ABNORMAL-TERMINATION.
024500 *-----------------------------------------------------------------*
024600      PERFORM Z000-END-PROGRAM-ROUTINE.
024700      GOBACK.
024800 *
024900 *-----------------------------------------------------------------*
025000  Z000-END-PROGRAM-ROUTINE.
025100 *-----------------------------------------------------------------*
025200      DISPLAY "LCRRTN - RETURNS POSTED  : " WK-N-RETURN-COUNT.
025300      DISPLAY "LCRRTN - REQUESTS REJECTED: " WK-N-REJECT-COUNT.
025350      DISPLAY "LCRRTN - RTNREQ RECORDS READ: "
025360              WK-N-RTNREQ-READ-COUNT.
025400      CLOSE TXNMST RTNREQ.
025500 *
025600 *-----------------------------------------------------------------*
025700  Z999-END-PROGRAM-ROUTINE-EX.
025800 *-----------------------------------------------------------------*
025900      EXIT.
026000 *
026100 *****************************************************************
026200 ************** END OF PROGRAM SOURCE -  LCRRTN ******************
026300 *****************************************************************
