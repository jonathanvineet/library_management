000100 * HISTORY OF MODIFICATION:
000200 * ==========================================================================
000300 * TAG     NAME    DATE        DESCRIPTION
000400 * --------------------------------------------------------------------------
000500 * CIR0010 RFONG   19/09/1986 - INITIAL VERSION - CALL INTERFACE FOR
000600 *                   LCRBOOK (BOOK COPY-COUNT MAINTENANCE)
000700 * CIR0058 MPEREZ  03/02/2026 - TICKET LIB-2201 - ADDED
000800 *                   WK-C-VLCBK-ERROR-MSG SO CALLERS CAN SURFACE THE
000900 *                   REJECT REASON VERBATIM INSTEAD OF JUST A CODE
001000 * --------------------------------------------------------------------------
001100  01 WK-C-VLCBK-RECORD.
001200      05 WK-C-VLCBK-INPUT.
001300         10 WK-N-VLCBK-FUNCTION       PIC 9(01).
001400             88  VLCBK-CREATE                 VALUE 1.
001500             88  VLCBK-UPDATE                 VALUE 2.
001600             88  VLCBK-INCREMENT              VALUE 3.
001700             88  VLCBK-DECREMENT              VALUE 4.
001800         10 WK-C-VLCBK-BOOK-ID        PIC 9(09).
001900         10 WK-C-VLCBK-ISBN           PIC X(20).
002000         10 WK-C-VLCBK-TITLE          PIC X(100).
002100         10 WK-C-VLCBK-AUTHOR         PIC X(100).
002200         10 WK-C-VLCBK-PUBLISHER      PIC X(100).
002300         10 WK-C-VLCBK-PUB-YEAR       PIC 9(04).
002400         10 WK-C-VLCBK-CATEGORY       PIC X(50).
002500         10 WK-C-VLCBK-TOTAL-COPIES   PIC 9(04).
002600         10 WK-C-VLCBK-AVAIL-COPIES   PIC 9(04).
002700         10 WK-C-VLCBK-DESCRIPTION    PIC X(1000).
002800      05 WK-C-VLCBK-OUTPUT.
002900         10 WK-C-VLCBK-ERROR-CD       PIC X(07).
003000         10 WK-C-VLCBK-ERROR-MSG      PIC X(60).
003100         10 WK-C-VLCBK-AVAIL-COPIES-O PIC 9(04).
