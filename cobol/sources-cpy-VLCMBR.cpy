000100 * HISTORY OF MODIFICATION:
000200 * ==========================================================================
000300 * TAG     NAME    DATE        DESCRIPTION
000400 * --------------------------------------------------------------------------
000500 * CIR0011 RFONG   19/09/1986 - INITIAL VERSION - CALL INTERFACE FOR
000600 *                   LCRMBR (MEMBER ELIGIBILITY MAINTENANCE)
000700 * CIR0037 BTANAKA 14/07/2006 - NOTE: LCRMBR DECIDES WHETHER THE
000800 *                   E-MAIL IS ACTUALLY CHANGING ON AN UPDATE BY
000900 *                   COMPARING AGAINST THE MASTER RECORD IT READS
000950 *                   ITSELF - NO EXTRA FIELD NEEDED ON THIS RECORD
001000 * --------------------------------------------------------------------------
001100  01 WK-C-VLCMBR-RECORD.
001200      05 WK-C-VLCMBR-INPUT.
001300         10 WK-N-VLCMBR-FUNCTION      PIC 9(01).
001400             88  VLCMBR-CREATE                VALUE 1.
001500             88  VLCMBR-UPDATE                VALUE 2.
001600             88  VLCMBR-UPDATE-STATUS         VALUE 3.
001700         10 WK-C-VLCMBR-MEMBER-ID     PIC 9(09).
001800         10 WK-C-VLCMBR-NAME          PIC X(100).
001900         10 WK-C-VLCMBR-EMAIL         PIC X(100).
002100         10 WK-C-VLCMBR-PHONE         PIC X(10).
002200         10 WK-C-VLCMBR-ADDRESS       PIC X(200).
002300         10 WK-C-VLCMBR-JOIN-DATE     PIC 9(08).
002400         10 WK-C-VLCMBR-STATUS        PIC X(20).
002500         10 WK-C-VLCMBR-MAX-BOOKS     PIC 9(04).
002600      05 WK-C-VLCMBR-OUTPUT.
002700         10 WK-C-VLCMBR-ERROR-CD      PIC X(07).
002800         10 WK-C-VLCMBR-ERROR-MSG     PIC X(60).
