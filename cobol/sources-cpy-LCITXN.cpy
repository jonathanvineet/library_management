000100 *****************************************************************
000200 * LCITXN.CPYBK
000300 * TRANSACTION RECORD - BOOK LENDING LIFECYCLE (BORROW / RETURN /
000400 * OVERDUE / LOST) - THIS IS THE CIRCULATION POSTING ENGINE'S
000500 * MASTER FILE. READ IN TXN-ID SEQUENCE FOR THE OVERDUE SCAN.
000600 *****************************************************************
000700 * AMENDMENT HISTORY:
000800 *****************************************************************
000900 * CIR0004 14/03/1986 RFONG   - INITIAL VERSION
001000 * CIR0014 30/11/1999 RFONG   - Y2K - BORROW/DUE/RETURN DATES
001100 *                     EXPANDED FROM 9(06) YYMMDD TO 9(08)
001200 *                     CCYYMMDD
001300 * CIR0044 21/09/2011 BTANAKA - TXN-STATUS "LOST" ADDED - NO
001400 *                     BATCH STEP POSTS IT YET, RESERVED FOR
001500 *                     COUNTER DEPT MANUAL OVERRIDE
001600 * CIR0058 03/02/2026 MPEREZ  - TICKET LIB-2201 - TXN-FINE-AMOUNT
001700 *                     REPACKED TO COMP-3 FOR THE OVERDUE SCAN
001800 *                     CONTROL TOTALS REWRITE - WAS ZONED DISPLAY
001900 *****************************************************************
002000
002100     05  LCITXN-RECORD                 PIC X(600).
002200 *
002300 *    I-O FORMAT: LCITXNR    FROM FILE TXNMST   OF LIBRARY COMLIB
002400 *
002500     05  LCITXNR  REDEFINES LCITXN-RECORD.
002600         06  TXN-ID                     PIC 9(09).
002700 *                                   SURROGATE KEY
002800         06  TXN-BOOK-ID                PIC 9(09).
002900 *                                   FK TO BOOK-ID, REQUIRED
003000         06  TXN-MEMBER-ID              PIC 9(09).
003100 *                                   FK TO MEMBER-ID, REQUIRED
003200         06  TXN-BORROW-DATE            PIC 9(08).
003300 *                                   CCYYMMDD - DEFAULTS TODAY
003400         06  TXN-BORROW-DATE-R REDEFINES
003500             TXN-BORROW-DATE.
003600             10  TXN-BORROW-CCYY        PIC 9(04).
003700             10  TXN-BORROW-MM          PIC 9(02).
003800             10  TXN-BORROW-DD          PIC 9(02).
003900         06  TXN-DUE-DATE               PIC 9(08).
004000 *                                   CCYYMMDD - DEFAULTS BORROW
004100 *                                   DATE + LOAN-DAYS
004200         06  TXN-DUE-DATE-R REDEFINES
004300             TXN-DUE-DATE.
004400             10  TXN-DUE-CCYY           PIC 9(04).
004500             10  TXN-DUE-MM             PIC 9(02).
004600             10  TXN-DUE-DD             PIC 9(02).
004700         06  TXN-RETURN-DATE            PIC 9(08).
004800 *                                   CCYYMMDD - ZERO UNTIL RETURNED
004900         06  TXN-RETURN-DATE-R REDEFINES
005000             TXN-RETURN-DATE.
005100             10  TXN-RETURN-CCYY        PIC 9(04).
005200             10  TXN-RETURN-MM          PIC 9(02).
005300             10  TXN-RETURN-DD          PIC 9(02).
005400         06  TXN-STATUS                 PIC X(20).
005500             88  TXN-IS-BORROWED               VALUE "BORROWED".
005600             88  TXN-IS-RETURNED               VALUE "RETURNED".
005700             88  TXN-IS-OVERDUE-STAT           VALUE "OVERDUE".
005800             88  TXN-IS-LOST                   VALUE "LOST".
005900         06  TXN-FINE-AMOUNT            PIC S9(08)V99 COMP-3.
006000 *                                   FINE OWED - DEFAULTS 0.00
006100         06  TXN-NOTES                  PIC X(500).
006200 *                                   OPTIONAL FREE TEXT
006300         06  FILLER                     PIC X(23).
