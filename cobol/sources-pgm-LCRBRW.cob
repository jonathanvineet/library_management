000100 *****************************************************************
000200  IDENTIFICATION DIVISION.
000300 *****************************************************************
000400  PROGRAM-ID.     LCRBRW.
000500  AUTHOR.         R FONG.
000600  INSTALLATION.   CIRCULATION SYSTEMS - DATA PROCESSING.
000700  DATE-WRITTEN.   03 NOV 1986.
000800  DATE-COMPILED.
000900  SECURITY.       UNCLASSIFIED.
001000 *
001100 *PROGRAM DESCRIPTION: BORROW-REQUEST POSTING - MAIN CIRCULATION
001200 *               BATCH STEP. READS THE DAY'S BORROW-REQUEST
001300 *               TRANSACTION FILE (BOOK-ID + MEMBER-ID + OPTIONAL
001400 *               LOAN-DAYS), VALIDATES BORROWING ELIGIBILITY AND
001500 *               POSTS A NEW TRANSACTION RECORD FOR EACH REQUEST
001600 *               THAT PASSES.
001700 *
001800 * ELIGIBILITY, CHECKED IN THIS ORDER:
001900 *   BOOK EXISTS -> BOOK HAS COPIES -> MEMBER EXISTS -> MEMBER IS
002000 *   ACTIVE -> MEMBER UNDER THEIR BORROWING LIMIT
002100 *
002200 *=================================================================
002300 * HISTORY OF MODIFICATION:
002400 *=================================================================
002500 * TAG     NAME    DATE        DESCRIPTION
002600 * -----------------------------------------------------------------
002700 * CIR0008 RFONG   03/11/1986 - INITIAL VERSION
002800 * CIR0014 RFONG   30/11/1999 - Y2K - BORROW/DUE DATE DEFAULTING
002900 *                   NOW USES WK-C-TODAY-CCYYMMDD (CCYY) RATHER
003000 *                   THAN THE OLD 2-DIGIT YEAR ROUTINE
003100 * CIR0041 BTANAKA 02/05/2009 - REJECT MESSAGES STANDARDISED TO
003200 *                   MATCH THE WORDING THE COUNTER STAFF SCREEN
003300 *                   EXPECTS - WAS PRODUCING SHOP-SPECIFIC CODES
003400 *                   ONLY
003500 * CIR0058 MPEREZ  03/02/2026 - TICKET LIB-2201 - REWRITE OF THE
003600 *                   DUE-DATE CALCULATION AS SIMPLE DATE ARITHMETIC
003700 *                   (NO MORE CALL TO THE RETIRED ADD-DAYS
003800 *                   UTILITY) AND LOAN-DAYS NOW DEFAULTS FROM
003900 *                   LC-DEFAULT-LOAN-DAYS IN LCCMWS
003905 * CIR0061 MPEREZ  09/08/2026 - TICKET LIB-2214 - CIR0058'S JULIAN
003910 *                   ROUND-TRIP WAS DECODING THE YEAR WRONG FOR
003915 *                   OCT/NOV/DEC DATES (WRONG CENTURY-WITHIN-ERA
003920 *                   TERM) AND DOUBLE-BUMPING THE DUE-DATE YEAR ON
003925 *                   TOP OF THAT IN THE MONTH ROLLOVER LOGIC.
003930 *                   C450 NO LONGER GOES THROUGH A JULIAN SERIAL AT
003935 *                   ALL - IT ADDS THE LOAN DAYS ONE CALENDAR DAY AT
003940 *                   A TIME, THE SAME WAY THE OLD ADD-DAYS UTILITY
003945 *                   DID BEFORE CIR0058 RETIRED IT.
003950 * CIR0065 MPEREZ  09/08/2026 - TICKET LIB-2214 - ADDED A POSTED-
003955 *                   BORROW COUNTER FOR THE OPERATIONS LOG - SAME
003960 *                   REQUEST AS THE LCRBOOK/LCRMBR/LCRXFIN LOGGING
003965 *                   WORK
004000 * -----------------------------------------------------------------
004100 *
004400 *****************************************************************
004500  ENVIRONMENT DIVISION.
004600 *****************************************************************
004700  CONFIGURATION SECTION.
004800  SOURCE-COMPUTER.  IBM-AS400.
004900  OBJECT-COMPUTER.  IBM-AS400.
005000  SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005100                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
005200  INPUT-OUTPUT SECTION.
005300  FILE-CONTROL.
005400      SELECT BOOKMST ASSIGN TO DATABASE-BOOKMST
005500             ORGANIZATION      IS INDEXED
005600             ACCESS MODE       IS DYNAMIC
005700             RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005800      FILE STATUS       IS WK-C-FILE-STATUS.
005900      SELECT MBRMST ASSIGN TO DATABASE-MBRMST
006000             ORGANIZATION      IS INDEXED
006100             ACCESS MODE       IS DYNAMIC
006200             RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
006300      FILE STATUS       IS WK-C-FILE-STATUS.
006400      SELECT TXNMST ASSIGN TO DATABASE-TXNMST
006500             ORGANIZATION      IS INDEXED
006600             ACCESS MODE       IS DYNAMIC
006700             RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
006800      FILE STATUS       IS WK-C-FILE-STATUS.
006900      SELECT BRWREQ ASSIGN TO DATABASE-BRWREQ
007000             ORGANIZATION IS SEQUENTIAL
007100      FILE STATUS       IS WK-C-BRWREQ-STATUS.
007200 *****************************************************************
007300  DATA DIVISION.
007400 *****************************************************************
007500  FILE SECTION.
007600  FD  BOOKMST
007700      LABEL RECORDS ARE OMITTED
007800      DATA RECORD IS WK-C-BOOKMST.
007900  01  WK-C-BOOKMST.
008000      COPY DDS-ALL-FORMATS OF BOOKMST.
008100  01  WK-C-BOOKMST-1.
008200      COPY LCIBOOK.
008300 *
008400  FD  MBRMST
008500      LABEL RECORDS ARE OMITTED
008600      DATA RECORD IS WK-C-MBRMST.
008700  01  WK-C-MBRMST.
008800      COPY DDS-ALL-FORMATS OF MBRMST.
008900  01  WK-C-MBRMST-1.
009000      COPY LCIMBR.
009100 *
009200  FD  TXNMST
009300      LABEL RECORDS ARE OMITTED
009400      DATA RECORD IS WK-C-TXNMST.
009500  01  WK-C-TXNMST.
009600      COPY DDS-ALL-FORMATS OF TXNMST.
009700  01  WK-C-TXNMST-1.
009800      COPY LCITXN.
009900 *
010000  FD  BRWREQ
010100      LABEL RECORDS ARE OMITTED
010200      RECORD CONTAINS 22 CHARACTERS
010300      DATA RECORD IS WK-C-BRWREQ-REC.
010400  01  WK-C-BRWREQ-REC.
010500      05  BRQ-BOOK-ID             PIC 9(09).
010600      05  BRQ-MEMBER-ID           PIC 9(09).
010700      05  BRQ-LOAN-DAYS           PIC 9(04).
010800 *
010900  WORKING-STORAGE SECTION.
011000  01  FILLER                  PIC X(24)  VALUE
011100          "** PROGRAM LCRBRW **".
011200 *
011300 * ------------------ PROGRAM WORKING STORAGE -------------------*
011400  01  WK-C-COMMON.
011500      COPY LCCMWS.
011600 *
011610  77  WK-N-TXN-POSTED-COUNT   PIC 9(07) COMP VALUE ZERO.
011620 *
011700  01  WK-C-BRWREQ-STATUS      PIC X(02).
011800      88  WK-C-BRWREQ-OK                 VALUE "00".
011900      88  WK-C-BRWREQ-EOF                VALUE "10".
012000 *
012100  01  WK-C-BRW-WORK.
012200      05  WK-N-NEXT-TXN-ID    PIC 9(09)  COMP.
012300      05  WK-N-ACTIVE-COUNT   PIC 9(05)  COMP.
012400      05  WK-N-LOAN-DAYS      PIC 9(04)  COMP.
012500      05  WK-C-REJECT-SW      PIC X(01)  VALUE "N".
012600          88  WK-C-REJECTED            VALUE "Y".
012700      05  WK-C-REJECT-REASON  PIC X(60).
012800      05  WK-C-BROWSE-EOF-SW  PIC X(01)  VALUE "N".
012900          88  WK-C-BROWSE-EOF          VALUE "Y".
013000 *
013100  01  WK-C-DUE-DATE-WORK.
013200      05  WK-N-DUE-M          PIC S9(09) COMP.
013300      05  WK-N-DUE-TERM1      PIC S9(09) COMP.
013400      05  WK-N-DUE-TERM2      PIC S9(09) COMP.
013500      05  WK-N-DUE-TERM3      PIC S9(09) COMP.
013600      05  WK-N-DUE-TERM4      PIC S9(09) COMP.
013700      05  WK-N-DUE-DAYS-IN-MONTH
013750                              PIC 9(02)  COMP.
013800      05  WK-C-DUE-LEAP-SW    PIC X(01)  VALUE "N".
013850          88  WK-C-DUE-IS-LEAP-YEAR     VALUE "Y".
013900      05  WK-N-DUE-RESULT-CCYY
014000                              PIC 9(04).
014100      05  WK-N-DUE-RESULT-MM  PIC 9(02).
014200      05  WK-N-DUE-RESULT-DD  PIC 9(02).
014300 *
014800 *****************
014900  LINKAGE SECTION.
015000 *****************
015100      COPY VLCBK.
015200 *
015300          EJECT
015400 *****************************************************************
015500  PROCEDURE DIVISION.
015600 *****************************************************************
015700  MAIN-MODULE.
015800      PERFORM A000-START-PROGRAM-ROUTINE
015900         THRU A099-START-PROGRAM-ROUTINE-EX.
016000      PERFORM B000-MAIN-PROCESSING
016100         THRU B999-MAIN-PROCESSING-EX
016200         UNTIL WK-C-BRWREQ-EOF.
016300      PERFORM Z000-END-PROGRAM-ROUTINE
016400         THRU Z999-END-PROGRAM-ROUTINE-EX.
016500      GOBACK.
016600 *
016700 *-----------------------------------------------------------------*
016800  A000-START-PROGRAM-ROUTINE.
016900 *-----------------------------------------------------------------*
017000      ACCEPT WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
017100      OPEN INPUT BOOKMST.
017200      IF NOT WK-C-SUCCESSFUL
017300         DISPLAY "LCRBRW - OPEN FILE ERROR - BOOKMST"
017400         PERFORM Y900-ABNORMAL-TERMINATION
017500      END-IF.
017600      OPEN INPUT MBRMST.
017700      IF NOT WK-C-SUCCESSFUL
017800         DISPLAY "LCRBRW - OPEN FILE ERROR - MBRMST"
017900         PERFORM Y900-ABNORMAL-TERMINATION
018000      END-IF.
018100      OPEN I-O TXNMST.
018200      IF NOT WK-C-SUCCESSFUL
018300         DISPLAY "LCRBRW - OPEN FILE ERROR - TXNMST"
018400         PERFORM Y900-ABNORMAL-TERMINATION
018500      END-IF.
018600      OPEN INPUT BRWREQ.
018700      IF NOT WK-C-BRWREQ-OK
018800         DISPLAY "LCRBRW - OPEN FILE ERROR - BRWREQ"
018900         PERFORM Y900-ABNORMAL-TERMINATION
019000      END-IF.
019100 *
019200      PERFORM A050-GET-NEXT-TXN-ID
019300         THRU A059-GET-NEXT-TXN-ID-EX.
019400      PERFORM A900-READ-BRWREQ
019500         THRU A999-READ-BRWREQ-EX.
019600 *
019700 *-----------------------------------------------------------------*
019800  A050-GET-NEXT-TXN-ID.
019900 *-----------------------------------------------------------------*
020000      MOVE HIGH-VALUES        TO TXN-ID OF WK-C-TXNMST-1.
020100      START TXNMST KEY IS LESS THAN EXTERNALLY-DESCRIBED-KEY
020200         INVALID KEY
020300         MOVE 1               TO WK-N-NEXT-TXN-ID
020400         GO TO A059-GET-NEXT-TXN-ID-EX
020500      END-START.
020600 *
020700      READ TXNMST PREVIOUS RECORD.
020800      IF WK-C-SUCCESSFUL
020900         COMPUTE WK-N-NEXT-TXN-ID =
021000                 TXN-ID OF WK-C-TXNMST + 1
021100      ELSE
021200         MOVE 1               TO WK-N-NEXT-TXN-ID
021300      END-IF.
021400 *
021500 *-----------------------------------------------------------------*
021600  A059-GET-NEXT-TXN-ID-EX.
021700 *-----------------------------------------------------------------*
021800      EXIT.
021900 *
022000 *-----------------------------------------------------------------*
022100  A900-READ-BRWREQ.
022200 *-----------------------------------------------------------------*
022300      READ BRWREQ.
022400      IF WK-C-BRWREQ-EOF
022500         GO TO A999-READ-BRWREQ-EX
022600      END-IF.
022700      IF NOT WK-C-BRWREQ-OK
022800         DISPLAY "LCRBRW - READ ERROR - BRWREQ"
022900         DISPLAY "FILE STATUS IS " WK-C-BRWREQ-STATUS
023000         PERFORM Y900-ABNORMAL-TERMINATION
023100      END-IF.
023200 *
023300 *-----------------------------------------------------------------*
023400  A999-READ-BRWREQ-EX.
023500 *-----------------------------------------------------------------*
023600      EXIT.
023700 *
023800 *-----------------------------------------------------------------*
023900  B000-MAIN-PROCESSING.
024000 *-----------------------------------------------------------------*
024100      MOVE "N"                TO WK-C-REJECT-SW.
024200      MOVE SPACES             TO WK-C-REJECT-REASON.
024300 *
024400      PERFORM C100-CHECK-BOOK
024500         THRU C199-CHECK-BOOK-EX.
024600      IF NOT WK-C-REJECTED
024700         PERFORM C200-CHECK-MEMBER
024800            THRU C299-CHECK-MEMBER-EX
024900      END-IF.
025000      IF NOT WK-C-REJECTED
025100         PERFORM C300-CHECK-BORROW-LIMIT
025200            THRU C399-CHECK-BORROW-LIMIT-EX
025300      END-IF.
025400      IF NOT WK-C-REJECTED
025500         PERFORM C400-POST-BORROW
025600            THRU C499-POST-BORROW-EX
025700      ELSE
025800         DISPLAY "LCRBRW - REJECTED BOOK="
025900                 BRQ-BOOK-ID " MEMBER=" BRQ-MEMBER-ID
026000                 " - " WK-C-REJECT-REASON
026100      END-IF.
026200 *
026300      PERFORM A900-READ-BRWREQ
026400         THRU A999-READ-BRWREQ-EX.
026500 *
026600 *-----------------------------------------------------------------*
026700  B999-MAIN-PROCESSING-EX.
026800 *-----------------------------------------------------------------*
026900      EXIT.
027000 *
027100 *-----------------------------------------------------------------*
027200 * C100-CHECK-BOOK - STEP 1/2 OF BORROW ELIGIBILITY.
027300 *-----------------------------------------------------------------*
027400  C100-CHECK-BOOK.
027500 *-----------------------------------------------------------------*
027600      MOVE BRQ-BOOK-ID        TO BOOK-ID OF WK-C-BOOKMST-1.
027700      READ BOOKMST KEY IS EXTERNALLY-DESCRIBED-KEY.
027800      IF NOT WK-C-SUCCESSFUL
027900         MOVE "Y"             TO WK-C-REJECT-SW
028000         MOVE "BOOK NOT FOUND" TO WK-C-REJECT-REASON
028100         GO TO C199-CHECK-BOOK-EX
028200      END-IF.
028300 *
028400      MOVE WK-C-BOOKMST       TO WK-C-BOOKMST-1.
028500      IF BOOK-AVAIL-COPIES OF WK-C-BOOKMST-1 EQUAL ZERO
028600         MOVE "Y"             TO WK-C-REJECT-SW
028700         MOVE "BOOK IS NOT AVAILABLE" TO WK-C-REJECT-REASON
028800      END-IF.
028900 *
029000 *-----------------------------------------------------------------*
029100  C199-CHECK-BOOK-EX.
029200 *-----------------------------------------------------------------*
029300      EXIT.
029400 *
029500 *-----------------------------------------------------------------*
029600 * C200-CHECK-MEMBER - STEP 3/4 OF BORROW ELIGIBILITY.
029700 *-----------------------------------------------------------------*
029800  C200-CHECK-MEMBER.
029900 *-----------------------------------------------------------------*
030000      MOVE BRQ-MEMBER-ID      TO MEMBER-ID OF WK-C-MBRMST-1.
030100      READ MBRMST KEY IS EXTERNALLY-DESCRIBED-KEY.
030200      IF NOT WK-C-SUCCESSFUL
030300         MOVE "Y"             TO WK-C-REJECT-SW
030400         MOVE "MEMBER NOT FOUND" TO WK-C-REJECT-REASON
030500         GO TO C299-CHECK-MEMBER-EX
030600      END-IF.
030700 *
030800      MOVE WK-C-MBRMST        TO WK-C-MBRMST-1.
030900      IF NOT MEMBER-IS-ACTIVE OF WK-C-MBRMST-1
031000         MOVE "Y"             TO WK-C-REJECT-SW
031100         MOVE "MEMBER IS NOT ACTIVE" TO WK-C-REJECT-REASON
031200      END-IF.
031300 *
031400 *-----------------------------------------------------------------*
031500  C299-CHECK-MEMBER-EX.
031600 *-----------------------------------------------------------------*
031700      EXIT.
031800 *
031900 *-----------------------------------------------------------------*
032000 * C300-CHECK-BORROW-LIMIT - STEP 5 OF BORROW ELIGIBILITY. FULL
032100 * BROWSE OF TXNMST COUNTING BORROWED TRANSACTIONS FOR THIS
032200 * MEMBER - TXNMST IS KEYED BY TXN-ID ONLY, NO ALTERNATE INDEX.
032300 *-----------------------------------------------------------------*
032400  C300-CHECK-BORROW-LIMIT.
032500 *-----------------------------------------------------------------*
032600      MOVE ZERO               TO WK-N-ACTIVE-COUNT.
032700      MOVE "N"                TO WK-C-BROWSE-EOF-SW.
032800      MOVE ZERO               TO TXN-ID OF WK-C-TXNMST-1.
032900      START TXNMST KEY IS NOT LESS THAN
033000                 EXTERNALLY-DESCRIBED-KEY
033100         INVALID KEY
033200         MOVE "Y"             TO WK-C-BROWSE-EOF-SW
033300      END-START.
033400 *
033500      PERFORM C310-BROWSE-ONE-TXN
033600         THRU C319-BROWSE-ONE-TXN-EX
033700         UNTIL WK-C-BROWSE-EOF.
033800 *
033900      IF WK-N-ACTIVE-COUNT NOT LESS THAN
034000                 MEMBER-MAX-BOOKS OF WK-C-MBRMST-1
034100         MOVE "Y"             TO WK-C-REJECT-SW
034200         MOVE "MEMBER HAS REACHED MAXIMUM BORROWING LIMIT"
034300                              TO WK-C-REJECT-REASON
034400      END-IF.
034500 *
034600 *-----------------------------------------------------------------*
034700  C399-CHECK-BORROW-LIMIT-EX.
034800 *-----------------------------------------------------------------*
034900      EXIT.
035000 *
035100 *-----------------------------------------------------------------*
035200  C310-BROWSE-ONE-TXN.
035300 *-----------------------------------------------------------------*
035400      READ TXNMST NEXT RECORD
035500         AT END
035600         MOVE "Y"             TO WK-C-BROWSE-EOF-SW
035700         GO TO C319-BROWSE-ONE-TXN-EX
035800      END-READ.
035900 *
036000      MOVE WK-C-TXNMST        TO WK-C-TXNMST-1.
036100      IF TXN-MEMBER-ID OF WK-C-TXNMST-1 EQUAL BRQ-MEMBER-ID
036200      AND TXN-IS-BORROWED OF WK-C-TXNMST-1
036300         ADD 1                TO WK-N-ACTIVE-COUNT
036400      END-IF.
036500 *
036600 *-----------------------------------------------------------------*
036700  C319-BROWSE-ONE-TXN-EX.
036800 *-----------------------------------------------------------------*
036900      EXIT.
037000 *
037100 *-----------------------------------------------------------------*
037200 * C400-POST-BORROW - STEP 6/7: WRITE THE NEW TRANSACTION, THEN
037300 * CALL LCRBOOK TO DECREMENT THE BOOK'S AVAILABLE COPIES.
037400 *-----------------------------------------------------------------*
037500  C400-POST-BORROW.
037600 *-----------------------------------------------------------------*
037700      IF BRQ-LOAN-DAYS EQUAL ZERO
037800         MOVE LC-DEFAULT-LOAN-DAYS TO WK-N-LOAN-DAYS
037900      ELSE
038000         MOVE BRQ-LOAN-DAYS   TO WK-N-LOAN-DAYS
038100      END-IF.
038200 *
038300      PERFORM C450-COMPUTE-DUE-DATE
038400         THRU C459-COMPUTE-DUE-DATE-EX.
038500 *
038600      INITIALIZE                WK-C-TXNMST-1.
038700      MOVE WK-N-NEXT-TXN-ID   TO TXN-ID OF WK-C-TXNMST-1.
038800      MOVE BRQ-BOOK-ID        TO TXN-BOOK-ID OF WK-C-TXNMST-1.
038900      MOVE BRQ-MEMBER-ID      TO TXN-MEMBER-ID OF WK-C-TXNMST-1.
039000      MOVE WK-C-TODAY-CCYYMMDD
039100                              TO TXN-BORROW-DATE OF WK-C-TXNMST-1.
039200      MOVE WK-N-DUE-RESULT-CCYY
039300                              TO TXN-DUE-CCYY OF WK-C-TXNMST-1.
039400      MOVE WK-N-DUE-RESULT-MM TO TXN-DUE-MM OF WK-C-TXNMST-1.
039500      MOVE WK-N-DUE-RESULT-DD TO TXN-DUE-DD OF WK-C-TXNMST-1.
039600      MOVE ZERO               TO TXN-RETURN-DATE OF WK-C-TXNMST-1.
039700      MOVE "BORROWED"         TO TXN-STATUS OF WK-C-TXNMST-1.
039800      MOVE ZERO               TO TXN-FINE-AMOUNT OF WK-C-TXNMST-1.
039900 *
040000      MOVE WK-C-TXNMST-1      TO WK-C-TXNMST.
040100      WRITE WK-C-TXNMST.
040200      IF NOT WK-C-SUCCESSFUL
040300         DISPLAY "LCRBRW - TXNMST WRITE ERROR"
040400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040500         PERFORM Y900-ABNORMAL-TERMINATION
040600      END-IF.
040700 *
040750      ADD 1                   TO WK-N-TXN-POSTED-COUNT.
040800      ADD 1                   TO WK-N-NEXT-TXN-ID.
040900 *
041000      MOVE 4                  TO WK-N-VLCBK-FUNCTION.
041100      MOVE BRQ-BOOK-ID        TO WK-C-VLCBK-BOOK-ID.
041200      CALL "LCRBOOK"          USING WK-C-VLCBK-RECORD.
041300      IF WK-C-VLCBK-ERROR-CD NOT EQUAL SPACES
041400         DISPLAY "LCRBRW - LCRBOOK DECREMENT FAILED - "
041500                 WK-C-VLCBK-ERROR-MSG
041600      END-IF.
041700 *
041800 *-----------------------------------------------------------------*
041900  C499-POST-BORROW-EX.
042000 *-----------------------------------------------------------------*
042100      EXIT.
042200 *
042300 *-----------------------------------------------------------------*
042400 * C450-COMPUTE-DUE-DATE - TODAY + WK-N-LOAN-DAYS BY PLAIN CALENDAR
042500 * ADD-FORWARD, ONE DAY AT A TIME (CIR0061 - SEE HISTORY).
042600 *-----------------------------------------------------------------*
042700  C450-COMPUTE-DUE-DATE.
042800 *-----------------------------------------------------------------*
042900      COMPUTE WK-N-DUE-RESULT-CCYY =
043000              (WK-C-TODAY-CC * 100) + WK-C-TODAY-YY.
043100      MOVE WK-C-TODAY-MM      TO WK-N-DUE-RESULT-MM.
043200      MOVE WK-C-TODAY-DD      TO WK-N-DUE-RESULT-DD.
043300      MOVE WK-N-LOAN-DAYS     TO WK-N-DUE-M.
043400 *
043500      PERFORM C460-ADD-ONE-DAY
043600         THRU C460-ADD-ONE-DAY-EX
043700         UNTIL WK-N-DUE-M EQUAL ZERO.
043800 *
043900 *-----------------------------------------------------------------*
044000  C459-COMPUTE-DUE-DATE-EX.
044100 *-----------------------------------------------------------------*
044200      EXIT.
044300 *
044400 *-----------------------------------------------------------------*
044500 * C460-ADD-ONE-DAY - ADD ONE CALENDAR DAY TO WK-N-DUE-RESULT-DD,
044600 * ROLLING MM AND CCYY FORWARD WHEN THE MONTH RUNS OUT OF DAYS.
044700 * PERFORMED ONCE FOR EACH LOAN DAY REMAINING.
044800 *-----------------------------------------------------------------*
044900  C460-ADD-ONE-DAY.
045000 *-----------------------------------------------------------------*
045100      PERFORM C465-GET-DAYS-IN-MONTH
045200         THRU C465-GET-DAYS-IN-MONTH-EX.
045300      ADD 1                   TO WK-N-DUE-RESULT-DD.
045400      IF WK-N-DUE-RESULT-DD GREATER THAN WK-N-DUE-DAYS-IN-MONTH
045500         MOVE 1               TO WK-N-DUE-RESULT-DD
045600         ADD 1                TO WK-N-DUE-RESULT-MM
045700         IF WK-N-DUE-RESULT-MM GREATER THAN 12
045800            MOVE 1            TO WK-N-DUE-RESULT-MM
045900            ADD 1             TO WK-N-DUE-RESULT-CCYY
046000         END-IF
046100      END-IF.
046200      SUBTRACT 1              FROM WK-N-DUE-M.
046300 *
046400 *-----------------------------------------------------------------*
046500  C460-ADD-ONE-DAY-EX.
046600 *-----------------------------------------------------------------*
046700      EXIT.
046800 *
046900 *-----------------------------------------------------------------*
047000 * C465-GET-DAYS-IN-MONTH - DAYS IN WK-N-DUE-RESULT-MM OF
047100 * WK-N-DUE-RESULT-CCYY, SO C460 KNOWS WHEN TO ROLL THE MONTH.
047200 *-----------------------------------------------------------------*
047300  C465-GET-DAYS-IN-MONTH.
047400 *-----------------------------------------------------------------*
047500      EVALUATE WK-N-DUE-RESULT-MM
047600         WHEN 1  WHEN 3  WHEN 5  WHEN 7  WHEN 8  WHEN 10 WHEN 12
047700            MOVE 31           TO WK-N-DUE-DAYS-IN-MONTH
047800         WHEN 4  WHEN 6  WHEN 9  WHEN 11
047900            MOVE 30           TO WK-N-DUE-DAYS-IN-MONTH
048000         WHEN 2
048100            PERFORM C467-CHECK-LEAP-YEAR
048200               THRU C467-CHECK-LEAP-YEAR-EX
048300            IF WK-C-DUE-IS-LEAP-YEAR
048400               MOVE 29        TO WK-N-DUE-DAYS-IN-MONTH
048500            ELSE
048600               MOVE 28        TO WK-N-DUE-DAYS-IN-MONTH
048700            END-IF
048800      END-EVALUATE.
048900 *
049000 *-----------------------------------------------------------------*
049100  C465-GET-DAYS-IN-MONTH-EX.
049200 *-----------------------------------------------------------------*
049300      EXIT.
049400 *
049500 *-----------------------------------------------------------------*
049600 * C467-CHECK-LEAP-YEAR - STANDARD GREGORIAN LEAP-YEAR TEST ON
049700 * WK-N-DUE-RESULT-CCYY (DIVISIBLE BY 4, NOT BY 100 UNLESS ALSO
049800 * DIVISIBLE BY 400).
049900 *-----------------------------------------------------------------*
050000  C467-CHECK-LEAP-YEAR.
050100 *-----------------------------------------------------------------*
050200      MOVE "N"                TO WK-C-DUE-LEAP-SW.
050300      DIVIDE WK-N-DUE-RESULT-CCYY BY 4
050400              GIVING WK-N-DUE-TERM1
050500              REMAINDER WK-N-DUE-TERM2.
050600      IF WK-N-DUE-TERM2 EQUAL ZERO
050700         DIVIDE WK-N-DUE-RESULT-CCYY BY 100
050800                 GIVING WK-N-DUE-TERM1
050900                 REMAINDER WK-N-DUE-TERM3
051000         IF WK-N-DUE-TERM3 NOT EQUAL ZERO
051100            MOVE "Y"          TO WK-C-DUE-LEAP-SW
051200         ELSE
051300            DIVIDE WK-N-DUE-RESULT-CCYY BY 400
051400                    GIVING WK-N-DUE-TERM1
051500                    REMAINDER WK-N-DUE-TERM4
051600            IF WK-N-DUE-TERM4 EQUAL ZERO
051700               MOVE "Y"       TO WK-C-DUE-LEAP-SW
051800            END-IF
051900         END-IF
052000      END-IF.
052100 *
052200 *-----------------------------------------------------------------*
052300  C467-CHECK-LEAP-YEAR-EX.
052400 *-----------------------------------------------------------------*
052500      EXIT.
052800 *
052900 *-----------------------------------------------------------------*
053000  Y900-ABNORMAL-TERMINATION.
053100 *-----------------------------------------------------------------*
053200      PERFORM Z000-END-PROGRAM-ROUTINE.
053300      GOBACK.
053400 *
053500 *-----------------------------------------------------------------*
053600  Z000-END-PROGRAM-ROUTINE.
053700 *-----------------------------------------------------------------*
053800      CLOSE BOOKMST MBRMST TXNMST BRWREQ.
053850      DISPLAY "LCRBRW - BORROWS POSTED THIS RUN - "
053860              WK-N-TXN-POSTED-COUNT.
053900 *
054000 *-----------------------------------------------------------------*
054100  Z999-END-PROGRAM-ROUTINE-EX.
054200 *-----------------------------------------------------------------*
054300      EXIT.
054400 *
054500 *****************************************************************
054600 ************** END OF PROGRAM SOURCE -  LCRBRW ******************
054700 *****************************************************************
