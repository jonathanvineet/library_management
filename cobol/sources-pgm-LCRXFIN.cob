000100 *****************************************************************
000200  IDENTIFICATION DIVISION.
000300 *****************************************************************
000400  PROGRAM-ID.     LCRXFIN.
000500  AUTHOR.         R FONG.
000600  INSTALLATION.   CIRCULATION SYSTEMS - DATA PROCESSING.
000700  DATE-WRITTEN.   19 SEP 1986.
000800  DATE-COMPILED.
000900  SECURITY.       UNCLASSIFIED.
001000 *
001100 *DESCRIPTION :  THIS PROGRAM WILL SERVE AS A COMMON MODULE TO
001200 *               DECIDE WHETHER A TRANSACTION IS OVERDUE AND, IF
001300 *               SO, HOW MANY DAYS OVERDUE AND WHAT FINE IS OWED.
001400 *               CALLED BY LCRRTN (RETURN POSTING) AND BY
001500 *               LCRODSCN (OVERDUE SCAN). NOT A FILE ACCESS
001600 *               ROUTINE - DATES ARE PASSED IN, TODAY IS TAKEN
001700 *               FROM THE SYSTEM CLOCK HERE SO BOTH CALLERS SEE
001800 *               THE SAME "TODAY" FOR A GIVEN RUN.
001900 *
002000 *=================================================================
002100 * HISTORY OF MODIFICATION:
002200 *=================================================================
002300 * TAG     NAME    DATE        DESCRIPTION
002400 * -----------------------------------------------------------------
002500 * CIR0005 RFONG   19/09/1986 - INITIAL VERSION
002600 * CIR0014 RFONG   30/11/1999 - Y2K - JULIAN CONVERSION REWRITTEN
002700 *                   TO TAKE CCYY THROUGHOUT, NO MORE 2-DIGIT
002800 *                   YEAR WINDOWING
002900 * CIR0044 BTANAKA 21/09/2011 - RETURNED/LOST TRANSACTIONS ARE
003000 *                   NEVER OVERDUE REGARDLESS OF DUE DATE - ADDED
003100 *                   WK-C-VLCFIN-RETURN-STAT GUARD
003200 * CIR0058 MPEREZ  03/02/2026 - TICKET LIB-2201 - FINE RATE PULLED
003300 *                   FROM LCCMWS CONSTANT INSTEAD OF BEING HARD
003400 *                   CODED HERE AS 1.00
003450 * CIR0060 MPEREZ  09/08/2026 - TICKET LIB-2214 - ADDED AN
003460 *                   INVOCATION COUNTER AND DUE-DATE/SERIAL/FINE
003470 *                   TRACE DISPLAYS FOR THE OPERATIONS LOG - SAME
003480 *                   REQUEST AS THE LCRBOOK/LCRMBR LOGGING WORK
003500 * -----------------------------------------------------------------
003600 *
004000 *****************************************************************
004100  ENVIRONMENT DIVISION.
004200 *****************************************************************
004300  CONFIGURATION SECTION.
004400  SOURCE-COMPUTER.  IBM-AS400.
004500  OBJECT-COMPUTER.  IBM-AS400.
004600  SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004700  INPUT-OUTPUT SECTION.
004800  FILE-CONTROL.
004900 *****************************************************************
005000  DATA DIVISION.
005100 *****************************************************************
005200  FILE SECTION.
005300  WORKING-STORAGE SECTION.
005400 *
005500  01  FILLER                  PIC X(24)  VALUE
005600          "** PROGRAM LCRXFIN **".
005700 *
005800 * ------------------ PROGRAM WORKING STORAGE -------------------*
005900  01  WK-C-COMMON.
006000      COPY LCCMWS.
006100 *
006200  01  WK-C-JULIAN-WORK.
006300      05  WK-N-JUL-CCYY       PIC 9(04)  COMP.
006400      05  WK-N-JUL-MM         PIC 9(02)  COMP.
006500      05  WK-N-JUL-DD         PIC 9(02)  COMP.
006600      05  WK-N-JUL-Y          PIC S9(09) COMP.
006700      05  WK-N-JUL-M          PIC S9(09) COMP.
006750      05  WK-N-JUL-TERM1      PIC S9(09) COMP.
006760      05  WK-N-JUL-TERM2      PIC S9(09) COMP.
006770      05  WK-N-JUL-TERM3      PIC S9(09) COMP.
006780      05  WK-N-JUL-TERM4      PIC S9(09) COMP.
006800      05  WK-N-JUL-DUE-SERIAL PIC S9(09) COMP.
006900      05  WK-N-JUL-TODAY-SERIAL
007000                              PIC S9(09) COMP.
007100      05  WK-N-JUL-SERIAL-O   PIC S9(09) COMP.
007200 *
007300  01  WK-N-FINE-COMPUTE       PIC S9(08)V99 COMP-3.
007400 *
007410  77  WK-N-CALL-COUNT         PIC 9(05) COMP VALUE ZERO.
007420 *
007430  01  WK-C-DUEDT-TRACE-WORK   PIC 9(08).
007440  01  WK-C-DUEDT-TRACE-SPLIT REDEFINES WK-C-DUEDT-TRACE-WORK.
007450      05  WK-C-DUEDT-TRACE-CCYY PIC 9(04).
007460      05  WK-C-DUEDT-TRACE-MM   PIC 9(02).
007470      05  WK-C-DUEDT-TRACE-DD   PIC 9(02).
007480 *
007490  01  WK-N-SERIAL-TRACE-WORK  PIC 9(09).
007500  01  WK-N-SERIAL-TRACE-SPLIT REDEFINES WK-N-SERIAL-TRACE-WORK.
007510      05  WK-N-SERIAL-TRACE-HI  PIC 9(04).
007520      05  WK-N-SERIAL-TRACE-LO  PIC 9(05).
007530 *
007540  01  WK-N-FINE-TRACE-WORK    PIC 9(08)V99.
007550  01  WK-N-FINE-TRACE-SPLIT REDEFINES WK-N-FINE-TRACE-WORK.
007560      05  WK-N-FINE-TRACE-DOL   PIC 9(08).
007570      05  WK-N-FINE-TRACE-CTS   PIC 99.
007580 *
007590 *****************
007600  LINKAGE SECTION.
007700 *****************
007800      COPY VLCFIN.
007900 *
008000          EJECT
008100 *****************************************************************
008200  PROCEDURE DIVISION USING WK-C-VLCFIN-RECORD.
008300 *****************************************************************
008400  MAIN-MODULE.
008450      ADD 1                   TO WK-N-CALL-COUNT.
008500      PERFORM A000-START-PROGRAM-ROUTINE
008600         THRU A099-START-PROGRAM-ROUTINE-EX.
008700      PERFORM B000-MAIN-PROCESSING
008800         THRU B999-MAIN-PROCESSING-EX.
008850      DISPLAY "LCRXFIN - INVOCATIONS THIS RUN - "
008860              WK-N-CALL-COUNT.
008900      GOBACK.
009000 *
009100 *-----------------------------------------------------------------*
009200  A000-START-PROGRAM-ROUTINE.
009300 *-----------------------------------------------------------------*
009400      MOVE "N"                TO WK-C-VLCFIN-OVERDUE-SW.
009500      MOVE ZERO               TO WK-N-VLCFIN-DAYS-OVERDUE
009600                                 WK-C-VLCFIN-FINE-AMOUNT.
009700      ACCEPT WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
009800 *
009900 *-----------------------------------------------------------------*
010000  A099-START-PROGRAM-ROUTINE-EX.
010100 *-----------------------------------------------------------------*
010200      EXIT.
010300 *
010400 *-----------------------------------------------------------------*
010500  B000-MAIN-PROCESSING.
010600 *-----------------------------------------------------------------*
010700      IF VLCFIN-ALREADY-RETURNED
010800         GO TO B999-MAIN-PROCESSING-EX
010900      END-IF.
011000 *
011100      IF WK-C-VLCFIN-DUE-DATE NOT GREATER THAN WK-C-TODAY-CCYYMMDD
011200         GO TO B999-MAIN-PROCESSING-EX
011300      END-IF.
011400 *
011500 * DUE-DATE < TODAY (STRICTLY) MEANS THE LOAN IS OVERDUE - A DUE
011600 * DATE OF TODAY IS NOT YET OVERDUE.
011700 *
011800      IF WK-C-VLCFIN-DUE-DATE NOT LESS THAN WK-C-TODAY-CCYYMMDD
011900         GO TO B999-MAIN-PROCESSING-EX
012000      END-IF.
012100 *
012200      MOVE "Y"                TO WK-C-VLCFIN-OVERDUE-SW.
012210      MOVE WK-C-VLCFIN-DUE-DATE TO WK-C-DUEDT-TRACE-WORK.
012220      DISPLAY "LCRXFIN - OVERDUE AGAINST DUE DATE - "
012230              WK-C-DUEDT-TRACE-CCYY "-" WK-C-DUEDT-TRACE-MM
012240              "-" WK-C-DUEDT-TRACE-DD.
012300 *
012400      MOVE WK-C-VLCFIN-DUE-DATE TO WK-N-JUL-CCYY WK-N-JUL-MM
012500                                   WK-N-JUL-DD.
012600      PERFORM C100-CONVERT-TO-JULIAN
012700         THRU C199-CONVERT-TO-JULIAN-EX.
012800      MOVE WK-N-JUL-SERIAL-O  TO WK-N-JUL-DUE-SERIAL.
012810      MOVE WK-N-JUL-DUE-SERIAL TO WK-N-SERIAL-TRACE-WORK.
012820      DISPLAY "LCRXFIN - DUE SERIAL (HI/LO) - "
012830              WK-N-SERIAL-TRACE-HI "/" WK-N-SERIAL-TRACE-LO.
012900 *
013000      MOVE WK-C-TODAY-CCYYMMDD TO WK-N-JUL-CCYY WK-N-JUL-MM
013100                                   WK-N-JUL-DD.
013200      PERFORM C100-CONVERT-TO-JULIAN
013300         THRU C199-CONVERT-TO-JULIAN-EX.
013400      MOVE WK-N-JUL-SERIAL-O  TO WK-N-JUL-TODAY-SERIAL.
013500 *
013600      COMPUTE WK-N-VLCFIN-DAYS-OVERDUE =
013700              WK-N-JUL-TODAY-SERIAL - WK-N-JUL-DUE-SERIAL.
013800 *
013900      COMPUTE WK-N-FINE-COMPUTE ROUNDED =
014000              WK-N-VLCFIN-DAYS-OVERDUE * LC-FINE-RATE-PER-DAY.
014100      MOVE WK-N-FINE-COMPUTE  TO WK-C-VLCFIN-FINE-AMOUNT.
014110      MOVE WK-N-FINE-COMPUTE  TO WK-N-FINE-TRACE-WORK.
014120      DISPLAY "LCRXFIN - FINE COMPUTED (DOL/CTS) - "
014130              WK-N-FINE-TRACE-DOL "/" WK-N-FINE-TRACE-CTS.
014200 *
014300 *-----------------------------------------------------------------*
014400  B999-MAIN-PROCESSING-EX.
014500 *-----------------------------------------------------------------*
014600      EXIT.
014700 *
014800 *-----------------------------------------------------------------*
014900 * C100-CONVERT-TO-JULIAN CONVERTS WK-N-JUL-CCYY/MM/DD INTO A
015000 * CONTINUOUS-DAY SERIAL NUMBER (WK-N-JUL-SERIAL-O) SO TWO DATES
015100 * CAN BE SUBTRACTED TO GET A DAY COUNT - HOUSE JULIAN ROUTINE,
015200 * SAME FORMULA AS THE ONE IN LCCMWS SPEC NOTES FOR DATCNV.
015300 *-----------------------------------------------------------------*
015400  C100-CONVERT-TO-JULIAN.
015500 *-----------------------------------------------------------------*
015600      MOVE WK-N-JUL-CCYY      TO WK-N-JUL-Y.
015700      MOVE WK-N-JUL-MM        TO WK-N-JUL-M.
015800      IF WK-N-JUL-M NOT GREATER THAN 2
015900         ADD 12               TO WK-N-JUL-M
016000         SUBTRACT 1           FROM WK-N-JUL-Y
016100      END-IF.
016200 *
016300      COMPUTE WK-N-JUL-TERM1 = (153 * (WK-N-JUL-M + 1)) / 5.
016450      COMPUTE WK-N-JUL-TERM2 = WK-N-JUL-Y / 4.
016470      COMPUTE WK-N-JUL-TERM3 = WK-N-JUL-Y / 100.
016480      COMPUTE WK-N-JUL-TERM4 = WK-N-JUL-Y / 400.
016500 *
016600      COMPUTE WK-N-JUL-SERIAL-O =
016700          WK-N-JUL-DD + WK-N-JUL-TERM1
016800          + (365 * WK-N-JUL-Y) + WK-N-JUL-TERM2
016900          - WK-N-JUL-TERM3 + WK-N-JUL-TERM4
017000          - 32045.
017100 *
017200 *-----------------------------------------------------------------*
017300  C199-CONVERT-TO-JULIAN-EX.
017400 *-----------------------------------------------------------------*
017500      EXIT.
017600 *
017700 *****************************************************************
017800 ************** END OF PROGRAM SOURCE -  LCRXFIN *****************
017900 *****************************************************************
