000100 *****************************************************************
000200  IDENTIFICATION DIVISION.
000300 *****************************************************************
000400  PROGRAM-ID.     LCRMBR.
000500  AUTHOR.         R FONG.
000600  INSTALLATION.   CIRCULATION SYSTEMS - DATA PROCESSING.
000700  DATE-WRITTEN.   19 SEP 1986.
000800  DATE-COMPILED.
000900  SECURITY.       UNCLASSIFIED.
001000 *
001100 *PROGRAM DESCRIPTION: MAINTAIN THE MEMBER MASTER.
001200 *
001300 * THIS PROGRAM WILL CREATE OR UPDATE A MEMBER MASTER RECORD, OR
001400 * CHANGE A MEMBER'S STATUS, BASED ON THE FUNCTION CODE PROVIDED
001500 * BY THE CALLER. MEMBER-EMAIL MUST BE UNIQUE ACROSS THE WHOLE
001600 * FILE - THERE IS NO ALTERNATE INDEX ON IT (SEE LCIMBR CIR0037)
001700 * SO THE CHECK IS A FULL SEQUENTIAL BROWSE OF MBRMST.
001800 *
001900 * FUNCTION  ACTION....................
002000 * 1         CREATE MEMBER
002100 * 2         UPDATE MEMBER
002200 * 3         UPDATE MEMBER STATUS ONLY
002300 *
002400 *=================================================================
002500 * HISTORY OF MODIFICATION:
002600 *=================================================================
002700 * TAG     NAME    DATE        DESCRIPTION
002800 * -----------------------------------------------------------------
002900 * CIR0007 RFONG   19/09/1986 - INITIAL VERSION
003000 * CIR0014 RFONG   30/11/1999 - Y2K - MEMBER-JOIN-DATE DEFAULT
003100 *                   NOW TAKEN FROM WK-C-TODAY-CCYYMMDD (CCYY)
003200 *                   RATHER THAN THE OLD 2-DIGIT YEAR ROUTINE
003300 * CIR0037 BTANAKA 14/07/2006 - INITIAL VERSION OF THE E-MAIL
003400 *                   UNIQUENESS BROWSE - PREVIOUSLY E-MAIL WAS
003500 *                   NOT VALIDATED AT ALL
003600 * CIR0058 MPEREZ  03/02/2026 - TICKET LIB-2201 - FUNCTION 2 NOW
003700 *                   SKIPS THE UNIQUENESS BROWSE WHEN THE E-MAIL
003800 *                   ON THE UPDATE REQUEST MATCHES THE E-MAIL
003900 *                   ALREADY ON FILE - WAS REJECTING A MEMBER'S
004000 *                   OWN UNCHANGED E-MAIL AS A DUPLICATE OF ITSELF
004050 * CIR0059 MPEREZ  09/08/2026 - TICKET LIB-2214 - ADDED AN UPDATE
004060 *                   COUNTER AND HI/LO TRACES ON MEMBER-ID, JOIN
004070 *                   DATE AND MAX-BOOKS FOR THE OPERATIONS LOG -
004080 *                   SAME REQUEST AS THE CATALOG LOG ENHANCEMENT
004090 *                   ON LCRBOOK (SEE LCRBOOK CIR0064)
004100 * -----------------------------------------------------------------
004200 *
004500 *****************************************************************
004600  ENVIRONMENT DIVISION.
004700 *****************************************************************
004800  CONFIGURATION SECTION.
004900  SOURCE-COMPUTER.  IBM-AS400.
005000  OBJECT-COMPUTER.  IBM-AS400.
005100  SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005200                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
005300  INPUT-OUTPUT SECTION.
005400  FILE-CONTROL.
005500      SELECT MBRMST ASSIGN TO DATABASE-MBRMST
005600             ORGANIZATION      IS INDEXED
005700             ACCESS MODE       IS DYNAMIC
005800             RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005900      FILE STATUS       IS WK-C-FILE-STATUS.
006000 *****************************************************************
006100  DATA DIVISION.
006200 *****************************************************************
006300  FILE SECTION.
006400  FD  MBRMST
006500      LABEL RECORDS ARE OMITTED
006600      DATA RECORD IS WK-C-MBRMST.
006700  01  WK-C-MBRMST.
006800      COPY DDS-ALL-FORMATS OF MBRMST.
006900  01  WK-C-MBRMST-1.
007000      COPY LCIMBR.
007100 *
007200  WORKING-STORAGE SECTION.
007300  01  FILLER                  PIC X(24)  VALUE
007400          "** PROGRAM LCRMBR **".
007500 *
007600 * ------------------ PROGRAM WORKING STORAGE -------------------*
007700  01  WK-C-COMMON.
007800      COPY LCCMWS.
007900 *
008000  01  WK-C-BROWSE-WORK.
008100      05  WK-N-BROWSE-COUNT   PIC 9(07)  COMP.
008200      05  WK-C-DUP-FOUND-SW   PIC X(01)  VALUE "N".
008300          88  WK-C-DUP-FOUND           VALUE "Y".
008400      05  WK-C-BROWSE-EOF-SW  PIC X(01)  VALUE "N".
008500          88  WK-C-BROWSE-EOF          VALUE "Y".
008600 *
008610  77  WK-N-UPDATE-COUNT       PIC 9(05) COMP VALUE ZERO.
008620 *
008630  01  WK-C-MBRID-WORK         PIC 9(09).
008640  01  WK-C-MBRID-SPLIT REDEFINES WK-C-MBRID-WORK.
008650      05  WK-C-MBRID-HI         PIC 9(04).
008660      05  WK-C-MBRID-LO         PIC 9(05).
008670 *
008680  01  WK-C-JOINDT-WORK        PIC 9(08).
008690  01  WK-C-JOINDT-SPLIT REDEFINES WK-C-JOINDT-WORK.
008700      05  WK-C-JOINDT-CCYY      PIC 9(04).
008710      05  WK-C-JOINDT-MM        PIC 9(02).
008720      05  WK-C-JOINDT-DD        PIC 9(02).
008730 *
008740  01  WK-C-MAXBKS-WORK        PIC 9(04).
008750  01  WK-C-MAXBKS-SPLIT REDEFINES WK-C-MAXBKS-WORK.
008760      05  WK-C-MAXBKS-HI        PIC 9(02).
008770      05  WK-C-MAXBKS-LO        PIC 9(02).
008780 *
008790 *****************
008800  LINKAGE SECTION.
008900 *****************
009000      COPY VLCMBR.
009100 *
009200          EJECT
009300 *****************************************************************
009400  PROCEDURE DIVISION USING WK-C-VLCMBR-RECORD.
009500 *****************************************************************
009600  MAIN-MODULE.
009700      PERFORM A000-START-PROGRAM-ROUTINE
009800         THRU A099-START-PROGRAM-ROUTINE-EX.
009900      PERFORM B000-MAIN-PROCESSING
010000         THRU B999-MAIN-PROCESSING-EX.
010100      PERFORM Z000-END-PROGRAM-ROUTINE
010200         THRU Z999-END-PROGRAM-ROUTINE-EX.
010300      GOBACK.
010400 *
010500 *-----------------------------------------------------------------*
010600  A000-START-PROGRAM-ROUTINE.
010700 *-----------------------------------------------------------------*
010800      MOVE SPACES             TO WK-C-VLCMBR-ERROR-CD
010900                                 WK-C-VLCMBR-ERROR-MSG.
011000      ACCEPT WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
011100      OPEN I-O MBRMST.
011200      IF NOT WK-C-SUCCESSFUL
011300         DISPLAY "LCRMBR - OPEN FILE ERROR - MBRMST"
011400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011500         PERFORM Y900-ABNORMAL-TERMINATION
011600      END-IF.
011700 *
011800 *-----------------------------------------------------------------*
011900  A099-START-PROGRAM-ROUTINE-EX.
012000 *-----------------------------------------------------------------*
012100      EXIT.
012200 *
012300 *-----------------------------------------------------------------*
012400  B000-MAIN-PROCESSING.
012500 *-----------------------------------------------------------------*
012600      EVALUATE TRUE
012700         WHEN VLCMBR-CREATE
012800         PERFORM C100-CREATE-MEMBER
012900            THRU C199-CREATE-MEMBER-EX
013000         WHEN VLCMBR-UPDATE
013100         PERFORM C200-UPDATE-MEMBER
013200            THRU C299-UPDATE-MEMBER-EX
013300         WHEN VLCMBR-UPDATE-STATUS
013400         PERFORM C300-UPDATE-STATUS
013500            THRU C399-UPDATE-STATUS-EX
013600         WHEN OTHER
013700         MOVE "MBR0099"       TO WK-C-VLCMBR-ERROR-CD
013800         MOVE "UNKNOWN MEMBER FUNCTION CODE"
013900                              TO WK-C-VLCMBR-ERROR-MSG
014000      END-EVALUATE.
014100 *
014200 *-----------------------------------------------------------------*
014300  B999-MAIN-PROCESSING-EX.
014400 *-----------------------------------------------------------------*
014500      EXIT.
014600 *
014700 *-----------------------------------------------------------------*
014800 * C050-CHECK-EMAIL-UNIQUE - FULL BROWSE OF MBRMST LOOKING FOR
014900 * ANOTHER MEMBER CARRYING WK-C-VLCMBR-EMAIL. SETS WK-C-DUP-FOUND.
015000 *-----------------------------------------------------------------*
015100  C050-CHECK-EMAIL-UNIQUE.
015200 *-----------------------------------------------------------------*
015300      MOVE "N"                TO WK-C-DUP-FOUND-SW.
015400      MOVE "N"                TO WK-C-BROWSE-EOF-SW.
015450      MOVE ZERO               TO WK-N-BROWSE-COUNT.
015500      MOVE ZERO               TO MEMBER-ID OF WK-C-MBRMST-1.
015600      START MBRMST KEY IS NOT LESS THAN
015700                 EXTERNALLY-DESCRIBED-KEY
015800         INVALID KEY
015900         MOVE "Y"             TO WK-C-BROWSE-EOF-SW
016000      END-START.
016100 *
016200      PERFORM C060-BROWSE-ONE-MEMBER
016300         THRU C069-BROWSE-ONE-MEMBER-EX
016400         UNTIL WK-C-BROWSE-EOF OR WK-C-DUP-FOUND.
016500 *
016600 *-----------------------------------------------------------------*
016700  C059-CHECK-EMAIL-UNIQUE-EX.
016800 *-----------------------------------------------------------------*
016900      EXIT.
017000 *
017100 *-----------------------------------------------------------------*
017200  C060-BROWSE-ONE-MEMBER.
017300 *-----------------------------------------------------------------*
017400      READ MBRMST NEXT RECORD
017500         AT END
017600         MOVE "Y"             TO WK-C-BROWSE-EOF-SW
017700         GO TO C069-BROWSE-ONE-MEMBER-EX
017800      END-READ.
017900 *
018000      ADD 1                   TO WK-N-BROWSE-COUNT.
018050      MOVE WK-C-MBRMST        TO WK-C-MBRMST-1.
018100      IF MEMBER-EMAIL OF WK-C-MBRMST-1 EQUAL WK-C-VLCMBR-EMAIL
018200      AND MEMBER-ID OF WK-C-MBRMST-1 NOT EQUAL
018300                       WK-C-VLCMBR-MEMBER-ID
018400         MOVE "Y"             TO WK-C-DUP-FOUND-SW
018500      END-IF.
018600 *
018700 *-----------------------------------------------------------------*
018800  C069-BROWSE-ONE-MEMBER-EX.
018900 *-----------------------------------------------------------------*
019000      EXIT.
019100 *
019200 *-----------------------------------------------------------------*
019300 * C100-CREATE-MEMBER - REJECT IF E-MAIL ALREADY EXISTS, ELSE
019400 * DEFAULT STATUS/MAX-BOOKS/JOIN-DATE AND WRITE THE NEW RECORD.
019500 *-----------------------------------------------------------------*
019600  C100-CREATE-MEMBER.
019700 *-----------------------------------------------------------------*
019800      PERFORM C050-CHECK-EMAIL-UNIQUE
019900         THRU C059-CHECK-EMAIL-UNIQUE-EX.
020000      IF WK-C-DUP-FOUND
020100         MOVE "MBR0022"       TO WK-C-VLCMBR-ERROR-CD
020200         MOVE "EMAIL ALREADY EXISTS"
020300                              TO WK-C-VLCMBR-ERROR-MSG
020400         GO TO C199-CREATE-MEMBER-EX
020500      END-IF.
020600 *
020700      INITIALIZE                 WK-C-MBRMST-1.
020800      MOVE WK-C-VLCMBR-MEMBER-ID TO MEMBER-ID OF WK-C-MBRMST-1.
020900      MOVE WK-C-VLCMBR-NAME      TO MEMBER-NAME OF WK-C-MBRMST-1.
021000      MOVE WK-C-VLCMBR-EMAIL     TO MEMBER-EMAIL OF WK-C-MBRMST-1.
021100      MOVE WK-C-VLCMBR-PHONE     TO MEMBER-PHONE OF WK-C-MBRMST-1.
021200      MOVE WK-C-VLCMBR-ADDRESS   TO MEMBER-ADDRESS
021300                                    OF WK-C-MBRMST-1.
021400      MOVE WK-C-VLCMBR-MAX-BOOKS TO MEMBER-MAX-BOOKS
021500                                    OF WK-C-MBRMST-1.
021600 *
021700      IF WK-C-VLCMBR-JOIN-DATE EQUAL ZERO
021800         MOVE WK-C-TODAY-CCYYMMDD TO MEMBER-JOIN-DATE
021900                                      OF WK-C-MBRMST-1
022000      ELSE
022100         MOVE WK-C-VLCMBR-JOIN-DATE TO MEMBER-JOIN-DATE
022200                                        OF WK-C-MBRMST-1
022300      END-IF.
022400 *
022500      IF WK-C-VLCMBR-MAX-BOOKS EQUAL ZERO
022600         MOVE LC-DEFAULT-MAX-BOOKS TO MEMBER-MAX-BOOKS
022700                                       OF WK-C-MBRMST-1
022800      END-IF.
022900 *
023000      IF WK-C-VLCMBR-STATUS EQUAL SPACES
023100         MOVE LC-DEFAULT-MBR-STATUS TO MEMBER-STATUS
023200                                        OF WK-C-MBRMST-1
023300      ELSE
023400         MOVE WK-C-VLCMBR-STATUS  TO MEMBER-STATUS
023500                                      OF WK-C-MBRMST-1
023600      END-IF.
023650      MOVE MEMBER-JOIN-DATE OF WK-C-MBRMST-1
023660                              TO WK-C-JOINDT-WORK.
023670      DISPLAY "LCRMBR - NEW MEMBER JOIN DATE - "
023680              WK-C-JOINDT-CCYY "-" WK-C-JOINDT-MM
023690              "-" WK-C-JOINDT-DD.
023700 *
023800      MOVE WK-C-MBRMST-1      TO WK-C-MBRMST.
023900      WRITE WK-C-MBRMST.
024000      IF NOT WK-C-SUCCESSFUL
024100         MOVE "MBR0001"       TO WK-C-VLCMBR-ERROR-CD
024200         MOVE "MEMBER COULD NOT BE WRITTEN"
024300                              TO WK-C-VLCMBR-ERROR-MSG
024400      END-IF.
024500 *
024600 *-----------------------------------------------------------------*
024700  C199-CREATE-MEMBER-EX.
024800 *-----------------------------------------------------------------*
024900      EXIT.
025000 *
025100 *-----------------------------------------------------------------*
025200 * C200-UPDATE-MEMBER - RE-CHECK E-MAIL UNIQUENESS ONLY WHEN THE
025300 * E-MAIL VALUE IS ACTUALLY CHANGING.
025400 *-----------------------------------------------------------------*
025500  C200-UPDATE-MEMBER.
025600 *-----------------------------------------------------------------*
025700      MOVE WK-C-VLCMBR-MEMBER-ID TO MEMBER-ID OF WK-C-MBRMST-1.
025800      READ MBRMST KEY IS EXTERNALLY-DESCRIBED-KEY.
025900      IF NOT WK-C-SUCCESSFUL
026000         MOVE "MBR0016"       TO WK-C-VLCMBR-ERROR-CD
026100         MOVE "MEMBER NOT FOUND"
026200                              TO WK-C-VLCMBR-ERROR-MSG
026250         MOVE WK-C-VLCMBR-MEMBER-ID TO WK-C-MBRID-WORK
026260         DISPLAY "LCRMBR - MEMBER NOT FOUND (HI/LO) - "
026270                 WK-C-MBRID-HI "/" WK-C-MBRID-LO
026300         GO TO C299-UPDATE-MEMBER-EX
026400      END-IF.
026500 *
026600      MOVE WK-C-MBRMST        TO WK-C-MBRMST-1.
026650      ADD 1                   TO WK-N-UPDATE-COUNT.
026700 *
026800      IF WK-C-VLCMBR-EMAIL NOT EQUAL MEMBER-EMAIL OF
026900                                     WK-C-MBRMST-1
027000         PERFORM C050-CHECK-EMAIL-UNIQUE
027100            THRU C059-CHECK-EMAIL-UNIQUE-EX
027200         IF WK-C-DUP-FOUND
027300            MOVE "MBR0022"    TO WK-C-VLCMBR-ERROR-CD
027400            MOVE "EMAIL ALREADY EXISTS"
027500                              TO WK-C-VLCMBR-ERROR-MSG
027600            GO TO C299-UPDATE-MEMBER-EX
027700         END-IF
027800      END-IF.
027900 *
028000      MOVE WK-C-MBRMST        TO WK-C-MBRMST-1.
028100      MOVE WK-C-VLCMBR-NAME   TO MEMBER-NAME OF WK-C-MBRMST-1.
028200      MOVE WK-C-VLCMBR-EMAIL  TO MEMBER-EMAIL OF WK-C-MBRMST-1.
028300      MOVE WK-C-VLCMBR-PHONE  TO MEMBER-PHONE OF WK-C-MBRMST-1.
028400      MOVE WK-C-VLCMBR-ADDRESS
028500                              TO MEMBER-ADDRESS OF WK-C-MBRMST-1.
028600      MOVE WK-C-VLCMBR-STATUS TO MEMBER-STATUS OF WK-C-MBRMST-1.
028700      MOVE WK-C-VLCMBR-MAX-BOOKS
028800                              TO MEMBER-MAX-BOOKS
028900                                 OF WK-C-MBRMST-1.
028950      MOVE MEMBER-MAX-BOOKS OF WK-C-MBRMST-1
028960                              TO WK-C-MAXBKS-WORK.
028970      DISPLAY "LCRMBR - MAX BOOKS AFTER UPDATE (HI/LO) - "
028980              WK-C-MAXBKS-HI "/" WK-C-MAXBKS-LO.
029000 *
029100      MOVE WK-C-MBRMST-1      TO WK-C-MBRMST.
029200      REWRITE WK-C-MBRMST.
029300      IF NOT WK-C-SUCCESSFUL
029400         MOVE "MBR0002"       TO WK-C-VLCMBR-ERROR-CD
029500         MOVE "MEMBER COULD NOT BE REWRITTEN"
029600                              TO WK-C-VLCMBR-ERROR-MSG
029700      END-IF.
029800 *
029900 *-----------------------------------------------------------------*
030000  C299-UPDATE-MEMBER-EX.
030100 *-----------------------------------------------------------------*
030200      EXIT.
030300 *
030400 *-----------------------------------------------------------------*
030500 * C300-UPDATE-STATUS - STATUS CHANGE ONLY, NO OTHER FIELD MOVED.
030600 *-----------------------------------------------------------------*
030700  C300-UPDATE-STATUS.
030800 *-----------------------------------------------------------------*
030900      MOVE WK-C-VLCMBR-MEMBER-ID TO MEMBER-ID OF WK-C-MBRMST-1.
031000      READ MBRMST KEY IS EXTERNALLY-DESCRIBED-KEY.
031100      IF NOT WK-C-SUCCESSFUL
031200         MOVE "MBR0016"       TO WK-C-VLCMBR-ERROR-CD
031300         MOVE "MEMBER NOT FOUND"
031400                              TO WK-C-VLCMBR-ERROR-MSG
031500         GO TO C399-UPDATE-STATUS-EX
031600      END-IF.
031700 *
031800      MOVE WK-C-MBRMST        TO WK-C-MBRMST-1.
031850      ADD 1                   TO WK-N-UPDATE-COUNT.
031900      MOVE WK-C-VLCMBR-STATUS TO MEMBER-STATUS OF WK-C-MBRMST-1.
032000      MOVE WK-C-MBRMST-1      TO WK-C-MBRMST.
032100      REWRITE WK-C-MBRMST.
032200      IF NOT WK-C-SUCCESSFUL
032300         MOVE "MBR0002"       TO WK-C-VLCMBR-ERROR-CD
032400         MOVE "MEMBER COULD NOT BE REWRITTEN"
032500                              TO WK-C-VLCMBR-ERROR-MSG
032600      END-IF.
032700 *
032800 *-----------------------------------------------------------------*
032900  C399-UPDATE-STATUS-EX.
033000 *-----------------------------------------------------------------*
033100      EXIT.
033200 *
033300 *-----------------------------------------------------------------*
033400  Y900-ABNORMAL-TERMINATION.
033500 *-----------------------------------------------------------------*
033600      PERFORM Z000-END-PROGRAM-ROUTINE.
033700      GOBACK.
033800 *
033900 *-----------------------------------------------------------------*
034000  Z000-END-PROGRAM-ROUTINE.
034100 *-----------------------------------------------------------------*
034200      CLOSE MBRMST.
034300      IF NOT WK-C-SUCCESSFUL
034400         DISPLAY "LCRMBR - CLOSE FILE ERROR - MBRMST"
034500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034600      END-IF.
034650      DISPLAY "LCRMBR - UPDATES THIS RUN - "
034660              WK-N-UPDATE-COUNT.
034700 *
034800 *-----------------------------------------------------------------*
034900  Z999-END-PROGRAM-ROUTINE-EX.
035000 *-----------------------------------------------------------------*
035100      EXIT.
035200 *
035300 *****************************************************************
035400 ************** END OF PROGRAM SOURCE -  LCRMBR ******************
035500 *****************************************************************
