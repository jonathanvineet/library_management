000100 *****************************************************************
000200  IDENTIFICATION DIVISION.
000300 *****************************************************************
000400  PROGRAM-ID.     LCRODSCN.
000500  AUTHOR.         R FONG.
000600  INSTALLATION.   CIRCULATION SYSTEMS - DATA PROCESSING.
000700  DATE-WRITTEN.   12 JAN 1987.
000800  DATE-COMPILED.
000900  SECURITY.       UNCLASSIFIED.
001000 *
001100 *PROGRAM DESCRIPTION: OVERDUE SCAN - FINAL STEP OF THE NIGHTLY
001200 *               CIRCULATION BATCH CYCLE. READS TXNMST IN TXN-ID
001300 *               SEQUENCE, PICKS OUT EVERY TRANSACTION STILL
001400 *               "BORROWED" WHOSE DUE DATE HAS PASSED, PRICES THE
001500 *               FINE OWED, REWRITES THE TRANSACTION TO "OVERDUE"
001600 *               AND PRINTS THE OVERDUE TRANSACTIONS REPORT WITH
001700 *               A FINAL CONTROL FOOTER OF COUNT AND TOTAL FINES.
001800 *               MUST RUN AFTER LCRBRW AND LCRRTN IN THE NIGHTLY
001900 *               JOB STREAM.
002000 *
002100 *=================================================================
002200 * HISTORY OF MODIFICATION:
002300 *=================================================================
002400 * TAG     NAME    DATE        DESCRIPTION
002500 * -----------------------------------------------------------------
002600 * CIR0013 RFONG   12/01/1987 - INITIAL VERSION
002700 * CIR0014 RFONG   30/11/1999 - Y2K - REPORT DUE-DATE COLUMN NOW
002800 *                   PRINTS CCYY-MM-DD, WAS YY-MM-DD
002900 * CIR0044 BTANAKA 21/09/2011 - "LOST" TRANSACTIONS EXCLUDED FROM
003000 *                   THE SCAN - THEY ARE NOT ELIGIBLE TO BECOME
003100 *                   "OVERDUE", COUNTER DEPT HANDLES THEM BY HAND
003200 * CIR0058 MPEREZ  03/02/2026 - TICKET LIB-2201 - CONTROL FOOTER
003300 *                   TOTAL FINES FIELD REPACKED TO COMP-3 TO MATCH
003400 *                   THE REWORKED TXN-FINE-AMOUNT LAYOUT
003450 * CIR0062 MPEREZ  09/08/2026 - TICKET LIB-2214 - DET-FINE-OWED WAS
003460 *                   ONE PRINT POSITION SHORT OF THE FINE AMOUNT
003470 *                   COLUMN WIDTH ON THE REPORT SPEC - WIDENED
003480 *                   ZZZ,ZZ9.99 TO ZZZ,ZZZ9.99
003485 * CIR0066 MPEREZ  09/08/2026 - TICKET LIB-2214 - ADDED A RECORDS-
003490 *                   READ COUNTER FOR THE OPERATIONS LOG - SAME
003495 *                   REQUEST AS THE LCRBOOK/LCRMBR/LCRXFIN/LCRBRW
003498 *                   LOGGING WORK
003500 * -----------------------------------------------------------------
003600 *
003900 *****************************************************************
004000  ENVIRONMENT DIVISION.
004100 *****************************************************************
004200  CONFIGURATION SECTION.
004300  SOURCE-COMPUTER.  IBM-AS400.
004400  OBJECT-COMPUTER.  IBM-AS400.
004500  SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004600                    C01 IS TOP-OF-FORM.
004700  INPUT-OUTPUT SECTION.
004800  FILE-CONTROL.
004900      SELECT TXNMST ASSIGN TO DATABASE-TXNMST
005000             ORGANIZATION      IS INDEXED
005100             ACCESS MODE       IS DYNAMIC
005200             RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005300      FILE STATUS       IS WK-C-FILE-STATUS.
005400      SELECT ODRPT ASSIGN TO DATABASE-ODRPT
005500             ORGANIZATION IS SEQUENTIAL
005600      FILE STATUS       IS WK-C-ODRPT-STATUS.
005700 *****************************************************************
005800  DATA DIVISION.
005900 *****************************************************************
006000  FILE SECTION.
006100  FD  TXNMST
006200      LABEL RECORDS ARE OMITTED
006300      DATA RECORD IS WK-C-TXNMST.
006400  01  WK-C-TXNMST.
006500      COPY DDS-ALL-FORMATS OF TXNMST.
006600  01  WK-C-TXNMST-1.
006700      COPY LCITXN.
006800 *
006900  FD  ODRPT
007000      LABEL RECORDS ARE OMITTED
007100      RECORD CONTAINS 132 CHARACTERS.
007200  01  WK-C-ODRPT-LINE          PIC X(132).
007300 *
007400  WORKING-STORAGE SECTION.
007500  01  FILLER                  PIC X(24)  VALUE
007600          "** PROGRAM LCRODSCN **".
007700 *
007800 * ------------------ PROGRAM WORKING STORAGE -------------------*
007900  01  WK-C-COMMON.
008000      COPY LCCMWS.
008100 *
008110  77  WK-N-RECORDS-READ       PIC 9(07) COMP VALUE ZERO.
008120 *
008200  01  WK-C-ODRPT-STATUS       PIC X(02).
008300      88  WK-C-ODRPT-OK                    VALUE "00".
008400 *
008500  01  WK-C-ODSCN-WORK.
008600      05  WK-N-LINE-COUNT         PIC 9(03)  COMP  VALUE 99.
008700      05  WK-N-PAGE-COUNT         PIC 9(05)  COMP  VALUE ZERO.
008800      05  WK-N-OVERDUE-COUNT      PIC 9(07)  COMP  VALUE ZERO.
008900      05  WK-N-TOTAL-FINES        PIC S9(09)V99 COMP-3
009000                                            VALUE ZERO.
009100      05  WK-C-TXNMST-EOF-SW      PIC X(01)  VALUE "N".
009150          88  WK-C-TXNMST-EOF             VALUE "Y".
009170      05  WK-C-HDG-DATE-MM        PIC 9(02).
009180      05  WK-C-HDG-DATE-DD        PIC 9(02).
009190      05  WK-C-HDG-DATE-CC        PIC 9(02).
009200      05  WK-C-HDG-DATE-YY        PIC 9(02).
009300 *
009400 *---------------------------------------------------------------*
009500 * REPORT LINE LAYOUTS - OVERDUE TRANSACTIONS REPORT
009600 *---------------------------------------------------------------*
009700  01  WK-C-HDG1-LINE.
009800      05  FILLER              PIC X(01)  VALUE "1".
009900      05  FILLER              PIC X(20)  VALUE
010000          "CIRCULATION SYSTEMS".
010100      05  FILLER              PIC X(40)  VALUE
010200          "OVERDUE TRANSACTIONS REPORT  -  LCRODSCN".
010300      05  FILLER              PIC X(14)  VALUE "RUN DATE ".
010400      05  HDG1-RUN-DATE       PIC X(10).
010500      05  FILLER              PIC X(39)  VALUE SPACES.
010600      05  FILLER              PIC X(08)  VALUE "PAGE ".
010700      05  HDG1-PAGE-NO        PIC ZZZZ9.
010800 *
010900  01  WK-C-HDG2-LINE.
011000      05  FILLER              PIC X(01)  VALUE SPACES.
011100      05  FILLER              PIC X(09)  VALUE "TXN-ID".
011200      05  FILLER              PIC X(03)  VALUE SPACES.
011300      05  FILLER              PIC X(09)  VALUE "MEMBER-ID".
011400      05  FILLER              PIC X(03)  VALUE SPACES.
011500      05  FILLER              PIC X(07)  VALUE "BOOK-ID".
011600      05  FILLER              PIC X(05)  VALUE SPACES.
011700      05  FILLER              PIC X(10)  VALUE "DUE DATE".
011800      05  FILLER              PIC X(05)  VALUE SPACES.
011900      05  FILLER              PIC X(12)  VALUE "DAYS OVERDUE".
012000      05  FILLER              PIC X(03)  VALUE SPACES.
012100      05  FILLER              PIC X(10)  VALUE "FINE OWED".
012200      05  FILLER              PIC X(40)  VALUE SPACES.
012300 *
012400  01  WK-C-DETAIL-LINE.
012500      05  FILLER              PIC X(01)  VALUE SPACES.
012600      05  DET-TXN-ID          PIC ZZZZZZZZ9.
012700      05  FILLER              PIC X(03)  VALUE SPACES.
012800      05  DET-MEMBER-ID       PIC ZZZZZZZZ9.
012900      05  FILLER              PIC X(03)  VALUE SPACES.
013000      05  DET-BOOK-ID         PIC ZZZZZZZZ9.
013100      05  FILLER              PIC X(03)  VALUE SPACES.
013200      05  DET-DUE-CCYY        PIC 9(04).
013300      05  FILLER              PIC X(01)  VALUE "-".
013400      05  DET-DUE-MM          PIC 9(02).
013500      05  FILLER              PIC X(01)  VALUE "-".
013600      05  DET-DUE-DD          PIC 9(02).
013700      05  FILLER              PIC X(05)  VALUE SPACES.
013800      05  DET-DAYS-OVERDUE    PIC ZZZZ9.
013900      05  FILLER              PIC X(07)  VALUE SPACES.
014000      05  DET-FINE-OWED       PIC ZZZ,ZZZ9.99.
014100      05  FILLER              PIC X(35)  VALUE SPACES.
014200 *
014300  01  WK-C-FOOTER-LINE.
014400      05  FILLER              PIC X(01)  VALUE SPACES.
014500      05  FILLER              PIC X(25)  VALUE
014600          "TOTAL OVERDUE POSTED ... ".
014700      05  FTR-OVERDUE-COUNT   PIC ZZZ,ZZ9.
014800      05  FILLER              PIC X(10)  VALUE SPACES.
014900      05  FILLER              PIC X(25)  VALUE
015000          "TOTAL FINES ASSESSED ... ".
015100      05  FTR-TOTAL-FINES     PIC ZZZ,ZZZ,ZZ9.99.
015200      05  FILLER              PIC X(41)  VALUE SPACES.
015300 *
015400 *****************
015500  LINKAGE SECTION.
015600 *****************
015700      COPY VLCFIN.
015800 *
015900          EJECT
016000 *****************************************************************
016100  PROCEDURE DIVISION.
016200 *****************************************************************
016300  MAIN-MODULE.
016400      PERFORM A000-START-PROGRAM-ROUTINE
016500         THRU A099-START-PROGRAM-ROUTINE-EX.
016600      PERFORM B000-MAIN-PROCESSING
016700         THRU B999-MAIN-PROCESSING-EX
016800         UNTIL WK-C-TXNMST-EOF.
016900      PERFORM Z000-END-PROGRAM-ROUTINE
017000         THRU Z999-END-PROGRAM-ROUTINE-EX.
017100      GOBACK.
017200 *
017300 *-----------------------------------------------------------------*
017400  A000-START-PROGRAM-ROUTINE.
017500 *-----------------------------------------------------------------*
017600      ACCEPT WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
017700      OPEN I-O TXNMST.
017800      IF NOT WK-C-SUCCESSFUL
017900         DISPLAY "LCRODSCN - OPEN FILE ERROR - TXNMST"
018000         PERFORM Y900-ABNORMAL-TERMINATION
018100      END-IF.
018200      OPEN OUTPUT ODRPT.
018300      IF NOT WK-C-ODRPT-OK
018400         DISPLAY "LCRODSCN - OPEN FILE ERROR - ODRPT"
018500         PERFORM Y900-ABNORMAL-TERMINATION
018600      END-IF.
018700 *
018800      MOVE ZERO               TO TXN-ID OF WK-C-TXNMST-1.
018900      START TXNMST KEY IS NOT LESS THAN EXTERNALLY-DESCRIBED-KEY
019000         INVALID KEY
019100         MOVE "Y"             TO WK-C-TXNMST-EOF-SW
019200      END-START.
019300 *
019400      PERFORM A900-READ-TXNMST
019500         THRU A999-READ-TXNMST-EX.
019600 *
019700 *-----------------------------------------------------------------*
019800  A099-START-PROGRAM-ROUTINE-EX.
019900 *-----------------------------------------------------------------*
020000      EXIT.
020100 *
020200 *-----------------------------------------------------------------*
020300  A900-READ-TXNMST.
020400 *-----------------------------------------------------------------*
020500      READ TXNMST NEXT RECORD
020600         AT END
020700         MOVE "Y"             TO WK-C-TXNMST-EOF-SW
020800         GO TO A999-READ-TXNMST-EX
020900      END-READ.
020950      ADD 1                   TO WK-N-RECORDS-READ.
021000 *
021100      MOVE WK-C-TXNMST        TO WK-C-TXNMST-1.
021200 *
021300 *-----------------------------------------------------------------*
021400  A999-READ-TXNMST-EX.
021500 *-----------------------------------------------------------------*
021600      EXIT.
021700 *
021800 *-----------------------------------------------------------------*
021900  B000-MAIN-PROCESSING.
022000 *-----------------------------------------------------------------*
022100      IF TXN-IS-BORROWED OF WK-C-TXNMST-1
022200         MOVE TXN-DUE-DATE OF WK-C-TXNMST-1
022300                              TO WK-C-VLCFIN-DUE-DATE
022400         MOVE "N"             TO WK-C-VLCFIN-RETURN-STAT
022500         CALL "LCRXFIN"       USING WK-C-VLCFIN-RECORD
022600         IF VLCFIN-IS-OVERDUE
022650            PERFORM C100-POST-OVERDUE
022680               THRU C199-POST-OVERDUE-EX
022800         END-IF
022900      END-IF.
023000 *
023100      PERFORM A900-READ-TXNMST
023200         THRU A999-READ-TXNMST-EX.
023300 *
023400 *-----------------------------------------------------------------*
023500  B999-MAIN-PROCESSING-EX.
023600 *-----------------------------------------------------------------*
023700      EXIT.
023800 *
023900 *-----------------------------------------------------------------*
024000 * C100-POST-OVERDUE - REWRITE THE TRANSACTION TO "OVERDUE" WITH
024100 * THE PRICED FINE, PRINT THE DETAIL LINE, ADD TO CONTROL TOTALS.
024200 *-----------------------------------------------------------------*
024300  C100-POST-OVERDUE.
024400 *-----------------------------------------------------------------*
024500      MOVE "OVERDUE"          TO TXN-STATUS OF WK-C-TXNMST-1.
024600      MOVE WK-C-VLCFIN-FINE-AMOUNT
024700                              TO TXN-FINE-AMOUNT OF WK-C-TXNMST-1.
024800 *
024900      MOVE WK-C-TXNMST-1      TO WK-C-TXNMST.
025000      REWRITE WK-C-TXNMST.
025100      IF NOT WK-C-SUCCESSFUL
025200         DISPLAY "LCRODSCN - TXNMST REWRITE ERROR"
025300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025400         PERFORM Y900-ABNORMAL-TERMINATION
025500      END-IF.
025600 *
025700      IF WK-N-LINE-COUNT NOT LESS THAN 55
025800         PERFORM C200-PRINT-HEADINGS
025900            THRU C299-PRINT-HEADINGS-EX
026000      END-IF.
026100 *
026200      MOVE SPACES             TO WK-C-DETAIL-LINE.
026300      MOVE TXN-ID OF WK-C-TXNMST-1    TO DET-TXN-ID.
026400      MOVE TXN-MEMBER-ID OF WK-C-TXNMST-1
026500                                      TO DET-MEMBER-ID.
026600      MOVE TXN-BOOK-ID OF WK-C-TXNMST-1
026700                                      TO DET-BOOK-ID.
026800      MOVE TXN-DUE-CCYY OF WK-C-TXNMST-1
026900                                      TO DET-DUE-CCYY.
027000      MOVE TXN-DUE-MM OF WK-C-TXNMST-1
027100                                      TO DET-DUE-MM.
027200      MOVE TXN-DUE-DD OF WK-C-TXNMST-1
027300                                      TO DET-DUE-DD.
027400      MOVE WK-N-VLCFIN-DAYS-OVERDUE   TO DET-DAYS-OVERDUE.
027500      MOVE WK-C-VLCFIN-FINE-AMOUNT    TO DET-FINE-OWED.
027600 *
027700      WRITE WK-C-ODRPT-LINE          FROM WK-C-DETAIL-LINE.
027800      ADD 1                   TO WK-N-LINE-COUNT.
027900 *
028000      ADD 1                   TO WK-N-OVERDUE-COUNT.
028100      ADD WK-C-VLCFIN-FINE-AMOUNT
028200                              TO WK-N-TOTAL-FINES.
028300 *
028400 *-----------------------------------------------------------------*
028500  C199-POST-OVERDUE-EX.
028600 *-----------------------------------------------------------------*
028700      EXIT.
028800 *
028900 *-----------------------------------------------------------------*
029000  C200-PRINT-HEADINGS.
029100 *-----------------------------------------------------------------*
029200      ADD 1                   TO WK-N-PAGE-COUNT.
029300      MOVE WK-C-TODAY-MM      TO WK-C-HDG-DATE-MM.
029400      MOVE WK-C-TODAY-DD      TO WK-C-HDG-DATE-DD.
029500      MOVE WK-C-TODAY-CC      TO WK-C-HDG-DATE-CC.
029600      MOVE WK-C-TODAY-YY      TO WK-C-HDG-DATE-YY.
029700      STRING WK-C-HDG-DATE-MM "/" WK-C-HDG-DATE-DD "/"
029800             WK-C-HDG-DATE-CC WK-C-HDG-DATE-YY
029900             DELIMITED BY SIZE INTO HDG1-RUN-DATE.
030000      MOVE WK-N-PAGE-COUNT    TO HDG1-PAGE-NO.
030200      WRITE WK-C-ODRPT-LINE   FROM WK-C-HDG1-LINE
030300         AFTER ADVANCING PAGE.
030400      WRITE WK-C-ODRPT-LINE   FROM WK-C-HDG2-LINE
030500         AFTER ADVANCING 2 LINES.
030600      MOVE 2                  TO WK-N-LINE-COUNT.
030700 *
030800 *-----------------------------------------------------------------*
030900  C299-PRINT-HEADINGS-EX.
031000 *-----------------------------------------------------------------*
031100      EXIT.
031200 *
031300 *-----------------------------------------------------------------*
031400  Y900-ABNORMAL-TERMINATION.
031500 *-----------------------------------------------------------------*
031600      PERFORM Z000-END-PROGRAM-ROUTINE.
031700      GOBACK.
031800 *
031900 *-----------------------------------------------------------------*
032000  Z000-END-PROGRAM-ROUTINE.
032100 *-----------------------------------------------------------------*
032200      MOVE SPACES             TO WK-C-FOOTER-LINE.
032300      MOVE WK-N-OVERDUE-COUNT TO FTR-OVERDUE-COUNT.
032400      MOVE WK-N-TOTAL-FINES   TO FTR-TOTAL-FINES.
032500      WRITE WK-C-ODRPT-LINE   FROM WK-C-FOOTER-LINE
032600         AFTER ADVANCING 3 LINES.
032700 *
032800      DISPLAY "LCRODSCN - OVERDUE TRANSACTIONS POSTED: "
032900              WK-N-OVERDUE-COUNT.
033000      DISPLAY "LCRODSCN - TOTAL FINES ASSESSED       : "
033100              WK-N-TOTAL-FINES.
033150      DISPLAY "LCRODSCN - TXNMST RECORDS READ        : "
033160              WK-N-RECORDS-READ.
033200 *
033300      CLOSE TXNMST ODRPT.
033400 *
033500 *-----------------------------------------------------------------*
033600  Z999-END-PROGRAM-ROUTINE-EX.
033700 *-----------------------------------------------------------------*
033800      EXIT.
033900 *
034000 *****************************************************************
034100 ************** END OF PROGRAM SOURCE -  LCRODSCN ****************
034200 *****************************************************************
