000100 *****************************************************************
000200 * LCIBOOK.CPYBK
000300 * BOOK MASTER RECORD - CIRCULATION CATALOG
000400 *****************************************************************
000500 * AMENDMENT HISTORY:
000600 *****************************************************************
000700 * CIR0002 14/03/1986 RFONG   - INITIAL VERSION
000800 * CIR0021 19/05/2001 BTANAKA - ADDED BOOK-CATEGORY (GENRE) PER
000900 *                     ACQUISITIONS DEPT REQUEST - WAS CARRIED
001000 *                     AS PART OF BOOK-DESCRIPTION BEFORE
001100 * CIR0058 03/02/2026 MPEREZ  - TICKET LIB-2201 - EXPANDED
001200 *                     BOOK-DESCRIPTION FROM 250 TO 1000 BYTES
001300 *                     FOR THE NEW CATALOG SEARCH FEED
001400 *****************************************************************
001500
001600     05  LCIBOOK-RECORD                PIC X(1400).
001700 *
001800 *    I-O FORMAT: LCIBOOKR   FROM FILE BOOKMST  OF LIBRARY COMLIB
001900 *
002000     05  LCIBOOKR  REDEFINES LCIBOOK-RECORD.
002100         06  BOOK-ID                    PIC 9(09).
002200 *                                   SURROGATE KEY - CATALOG SEQ
002300         06  BOOK-ISBN                  PIC X(20).
002400 *                                   ISBN - UNIQUE, REQUIRED
002500         06  BOOK-TITLE                 PIC X(100).
002600 *                                   TITLE - REQUIRED
002700         06  BOOK-AUTHOR                PIC X(100).
002800 *                                   AUTHOR - REQUIRED
002900         06  BOOK-PUBLISHER             PIC X(100).
003000 *                                   PUBLISHER - OPTIONAL
003100         06  BOOK-PUB-YEAR              PIC 9(04).
003200 *                                   PUBLICATION YEAR - OPTIONAL
003300         06  BOOK-CATEGORY              PIC X(50).
003400 *                                   CATEGORY / GENRE - OPTIONAL
003500         06  BOOK-TOTAL-COPIES          PIC 9(04).
003600 *                                   TOTAL COPIES OWNED, >= 1
003700         06  BOOK-AVAIL-COPIES          PIC 9(04).
003800 *                                   COPIES ON SHELF, 0 <= X <=
003900 *                                   BOOK-TOTAL-COPIES AT ALL TIMES
004000         06  BOOK-DESCRIPTION           PIC X(1000).
004100 *                                   FREE TEXT - OPTIONAL
004200         06  FILLER                     PIC X(09).
