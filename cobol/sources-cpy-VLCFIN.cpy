000100 * HISTORY OF MODIFICATION:
000200 * ==========================================================================
000300 * TAG     NAME    DATE        DESCRIPTION
000400 * --------------------------------------------------------------------------
000500 * CIR0012 RFONG   19/09/1986 - INITIAL VERSION - CALL INTERFACE FOR
000600 *                   LCRXFIN (OVERDUE / FINE COMMON MODULE)
000700 * --------------------------------------------------------------------------
000800  01 WK-C-VLCFIN-RECORD.
000900      05 WK-C-VLCFIN-INPUT.
001000         10 WK-C-VLCFIN-DUE-DATE      PIC 9(08).
001100         10 WK-C-VLCFIN-RETURN-STAT   PIC X(01).
001200             88  VLCFIN-ALREADY-RETURNED     VALUE "Y".
001300      05 WK-C-VLCFIN-OUTPUT.
001400         10 WK-C-VLCFIN-OVERDUE-SW    PIC X(01).
001500             88  VLCFIN-IS-OVERDUE            VALUE "Y".
001600         10 WK-N-VLCFIN-DAYS-OVERDUE  PIC 9(05)  COMP.
001700         10 WK-C-VLCFIN-FINE-AMOUNT   PIC S9(08)V99 COMP-3.
