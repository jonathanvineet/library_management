000100 *****************************************************************
000200 * LCCMWS.CPYBK
000300 * COMMON WORKING STORAGE - LIBRARY CIRCULATION SYSTEM
000400 * FILE STATUS CONDITIONS, TODAY'S DATE WORK FIELDS AND THE
000500 * HOUSE-WIDE CIRCULATION CONSTANTS SHARED BY ALL LCRxxxx PGMS.
000600 *****************************************************************
000700 * AMENDMENT HISTORY:
000800 *****************************************************************
000900 * CIR0001 14/03/1986 RFONG   - INITIAL VERSION FOR CIRC BATCH
001000 *                     REWRITE OFF THE CARD-FILE SYSTEM
001100 * CIR0014 30/11/1999 RFONG   - Y2K REMEDIATION - WS-DATE-CEN
001200 *                     ADDED SO 2-DIGIT YEARS EXPAND CORRECTLY
001300 *                     PAST 1999
001400 * CIR0037 14/07/2006 BTANAKA - ADD WK-C-DUPLICATE-KEY CONDITION,
001500 *                     NEEDED BY MEMBER E-MAIL UNIQUENESS CHECK
001600 * CIR0058 03/02/2026 MPEREZ  - TICKET LIB-2201 - FINE RATE AND
001700 *                     DEFAULT LOAN PERIOD MOVED HERE FROM
001800 *                     LCRBRW/LCRXFIN SO BOTH PICK UP ANY
001900 *                     FUTURE RATE CHANGE FROM ONE PLACE
002000 *****************************************************************
002100
002200  01  WK-C-FILE-STATUS            PIC X(02).
002300      88  WK-C-SUCCESSFUL                    VALUE "00".
002400      88  WK-C-DUPLICATE-KEY                 VALUE "22".
002500      88  WK-C-RECORD-NOT-FOUND              VALUE "23".
002600      88  WK-C-END-OF-FILE                   VALUE "10".
002700      88  WK-C-PERMANENT-ERROR               VALUE "30" "90"
002800                                                    "91" "92".
002900
003000  01  WK-C-WORK-AREA.
003100      05  WK-C-FOUND               PIC X(01)  VALUE "Y".
003200      05  WK-C-NOT-FOUND           PIC X(01)  VALUE "N".
003300      05  WK-C-EOF-SW              PIC X(01)  VALUE "N".
003400          88  WK-C-EOF                        VALUE "Y".
003500
003600  01  WK-C-TODAY.
003700      05  WK-C-TODAY-CCYYMMDD      PIC 9(08).
003800      05  WK-C-TODAY-SPLIT REDEFINES
003900              WK-C-TODAY-CCYYMMDD.
004000          10  WK-C-TODAY-CC        PIC 9(02).
004100          10  WK-C-TODAY-YY        PIC 9(02).
004200          10  WK-C-TODAY-MM        PIC 9(02).
004300          10  WK-C-TODAY-DD        PIC 9(02).
004400
004500  01  WK-C-DATE-WORK.
004600      05  WK-C-SYSDATE             PIC 9(08).
004700      05  WK-C-SYSDATE-CEN REDEFINES WK-C-SYSDATE.
004800          10  WK-C-SYSDATE-CC      PIC 9(02).
004900          10  WK-C-SYSDATE-YYMMDD  PIC 9(06).
005000
005100 *---------------------------------------------------------------*
005200 * HOUSE CIRCULATION CONSTANTS
005300 *---------------------------------------------------------------*
005400  01  WK-C-CIRC-CONSTANTS.
005500      05  LC-DEFAULT-LOAN-DAYS     PIC 9(04)  COMP     VALUE 14.
005600      05  LC-DEFAULT-MAX-BOOKS     PIC 9(04)  COMP     VALUE 5.
005700      05  LC-FINE-RATE-PER-DAY     PIC S9(05)V99 COMP-3
005800                                              VALUE 1.00.
005900      05  LC-DEFAULT-MBR-STATUS    PIC X(20)  VALUE "ACTIVE".
006000      05  FILLER                   PIC X(10)  VALUE SPACES.
